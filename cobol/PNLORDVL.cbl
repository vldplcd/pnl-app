000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PNLORDVL.
000300 AUTHOR.        T M HOLLOWAY.
000400 INSTALLATION.  MARKET RISK SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN.  06-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*    PNLORDVL READS THE DAILY ORDER EVENT LOG (ONE ROW PER ORDER
001300*    LIFECYCLE STATE TRANSITION), GROUPS THE ROWS BY ORDER ID IN
001400*    THE ORDER THE ID FIRST APPEARS ON THE LOG, SORTS EACH
001500*    ORDER'S ROWS BY EVENT TIMESTAMP, AND VALIDATES THE ACTION
001600*    SEQUENCE OF EACH ORDER AGAINST THE FOUR SEQUENCES THE DESK
001700*    CONSIDERS WELL-FORMED.  ORDERS THAT DO NOT MATCH ARE
001800*    SKIPPED AND LOGGED TO SYSOUT - THEY DO NOT STOP THE RUN.
001900*
002000*    FOR EVERY FILLED EVENT OF A VALID ORDER THAT CARRIES BOTH A
002100*    TRADE PRICE AND A TRADE QUANTITY, ONE FILL RECORD IS
002200*    EXTRACTED.  THE FILLS ARE THEN SORTED ASCENDING BY
002300*    EXECUTION TIMESTAMP AND WRITTEN TO FILL-FILE, WHICH FEEDS
002400*    THE PnL ENGINE IN PNLENRPT.
002500*
002600*    INPUT FILE            - ORDER-LOG  (DD ORDRLOG)
002700*    OUTPUT FILE           - FILL-FILE  (DD FILLOUT)
002800*
002900******************************************************************
003000*  CHANGE LOG                                                    *
003100*  ---------                                                     *
003200*  DATE      BY    REQUEST   DESCRIPTION                         *
003300*  --------  ----  --------  ----------------------------------  *
003400*  06-14-89  TMH   CARD0941  INITIAL RELEASE.                    *
003500*  02-11-91  TMH   CARD1102  ADDED CANCELLING/CANCELLED SEQUENCE  *
003600*                            TO THE VALID-SEQUENCE TABLE.         *
003700*  03-02-94  RFC   CARD2203  WIDENED ORDER ID TO 20 BYTES AND     *
003800*                            RAISED THE ORDER TABLE TO 300        *
003900*                            ENTRIES FOR THE OPTIONS DESK.        *
004000*  11-11-96  RFC   CARD3310  ADDED SIDE VALIDATION - BAD SIDE     *
004100*                            NOW INVALIDATES THE WHOLE ORDER.     *
004200*  09-30-99  PLW   CARD4177  Y2K - EVT-TS-IN NOW CARRIES A FULL   *
004300*                            4-DIGIT YEAR; NO OTHER LOGIC CHANGE. *
004400*  04-18-01  PLW   CARD4602  RAISED PER-ORDER EVENT BUFFER FROM   *
004500*                            6 TO 8 TO STOP FALSE-INVALID HITS    *
004600*                            ON RE-SENT CANCEL REQUESTS.          *
004650*  04-06-04  DLR   CARD4701  SIDE/PRODUCT WERE TAKEN OFF WHICHEVER *
004660*                            EVENT WAS PHYSICALLY FIRST ON THE    *
004670*                            LOG FOR AN ORDER ID, BEFORE THE      *
004680*                            TIMESTAMP SORT - COULD PICK UP THE   *
004690*                            WRONG ROW ON AN OUT-OF-SEQUENCE LOG. *
004692*                            NOW BUFFERED PER EVENT AND PULLED    *
004694*                            OFF THE EARLIEST EVENT AFTER         *
004696*                            320-SORT-ORDER-EVENTS RUNS.          *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT ORDER-LOG       ASSIGN TO UT-S-ORDRLOG
006100                            FILE STATUS IS WS-ORDRLOG-STATUS.
006200
006300     SELECT FILL-FILE       ASSIGN TO UT-S-FILLOUT
006400                            FILE STATUS IS WS-FILLOUT-STATUS.
006500
006600     SELECT FILL-SORT-FILE  ASSIGN TO UT-S-SRTWORK.
006700
006800 DATA DIVISION.
006900
007000 FILE SECTION.
007100
007200 FD  ORDER-LOG
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS ORDER-EVENT-REC.
007800     COPY PNLEVTCP.
007900
008000 FD  FILL-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS FILL-REC.
008600     COPY PNLFILCP.
008700
008800 SD  FILL-SORT-FILE
008900     RECORD CONTAINS 80 CHARACTERS
009000     DATA RECORD IS SW-FILL-SORT-WORK.
009100
009200 01  SW-FILL-SORT-WORK.
009300     05  FILL-TS-SRT           PIC X(19).
009400     05  FILL-PRODUCT-SRT      PIC X(10).
009500     05  FILL-SIDE-SRT         PIC X(04).
009600     05  FILL-PRICE-SRT        PIC 9(07)V9(04).
009700     05  FILL-QTY-SRT          PIC 9(07)V9(04).
009800     05  FILLER                PIC X(25).
009900
010000 WORKING-STORAGE SECTION.
010100
010200 01  PROGRAM-INDICATOR-SWITCHES.
010300     05  WS-EOF-INPUT-SW          PIC X(03)  VALUE 'NO '.
010400         88  EOF-INPUT                       VALUE 'YES'.
010500     05  WS-EOF-SRT-OUTPUT-SW     PIC X(03)  VALUE 'NO '.
010600         88  EOF-SRT-OUTPUT                   VALUE 'YES'.
010700     05  WS-SEQ-VALID-SW          PIC X(03)  VALUE 'YES'.
010800         88  SEQ-IS-VALID                     VALUE 'YES'.
010900         88  SEQ-IS-INVALID                   VALUE 'NO '.
011000     05  WS-ORDRLOG-STATUS        PIC X(02)  VALUE SPACES.
011100     05  WS-FILLOUT-STATUS        PIC X(02)  VALUE SPACES.
011150     05  FILLER                   PIC X(02).
011200
011300 01  WS-ACCUMULATORS.
011400*  FOR RUN DIAGNOSTICS
011500     05  WS-READ-CTR              PIC 9(06)  COMP VALUE ZERO.
011600     05  WS-ORDER-CTR             PIC 9(06)  COMP VALUE ZERO.
011700     05  WS-VALID-ORDER-CTR       PIC 9(06)  COMP VALUE ZERO.
011800     05  WS-INVALID-ORDER-CTR     PIC 9(06)  COMP VALUE ZERO.
011900     05  WS-REL-CTR               PIC 9(06)  COMP VALUE ZERO.
012000     05  WS-RETR-CTR              PIC 9(06)  COMP VALUE ZERO.
012100     05  WS-WRTN-CTR              PIC 9(06)  COMP VALUE ZERO.
012150     05  FILLER                   PIC X(04).
012200
012300 01  WS-WORK-FIELDS.
012400     05  ORD-IDX                  PIC 9(04)  COMP.
012500     05  EVT-IDX                  PIC 9(02)  COMP.
012800     05  WS-HOLD-EVENT            PIC X(60).
012900     05  WS-SEQ-PTR               PIC 9(03)  COMP.
013000     05  WS-ACTUAL-SEQ            PIC X(20)  VALUE SPACES.
013100     05  WS-CODE-CHAR             PIC X(01).
013200     05  WS-FOUND-SW              PIC X(03)  VALUE 'NO '.
013300         88  ORDID-FOUND                      VALUE 'YES'.
013350     05  FILLER                   PIC X(04).
013360***************************************************************
013370*  CMP-IDX/MIN-IDX ARE SCRATCH SUBSCRIPTS FOR THE EVENT-BUFFER
013380*  INSERTION SORT ONLY - NOT PART OF ANY RECORD, SO CARRIED AT
013390*  THE 77 LEVEL LIKE THE SHOP'S OLDER SORT/MERGE UTILITIES.
013395***************************************************************
013396 77  CMP-IDX                     PIC 9(02)  COMP.
013398 77  MIN-IDX                     PIC 9(02)  COMP.
013400
013500******************************************************************
013600*  THE VALID-SEQUENCE TABLE IS CARRIED AS A FLAT LITERAL AREA
013700*  REDEFINED AS AN OCCURS TABLE SO EACH ENTRY CAN BE GIVEN A
013800*  COMPILE-TIME VALUE.  CODES ARE S=SENT P=PLACED F=FILLED
013900*  G=CANCELLING C=CANCELLED.
014000******************************************************************
014100 01  VALID-SEQ-LIST.
014200     05  FILLER                   PIC X(20)  VALUE 'SPF'.
014300     05  FILLER                   PIC X(20)  VALUE 'SPGC'.
014400     05  FILLER                   PIC X(20)  VALUE 'PF'.
014500     05  FILLER                   PIC X(20)  VALUE 'SF'.
014600 01  VALID-SEQ-TBL REDEFINES VALID-SEQ-LIST.
014700     05  VALID-SEQ-ENTRY  OCCURS 4 TIMES
014800                          INDEXED BY VSEQ-IDX  PIC X(20).
014900
015000******************************************************************
015100*  ORDER TABLE - ONE ENTRY PER DISTINCT ORDER ID, IN THE ORDER
015200*  THE ID FIRST APPEARS ON THE LOG.  EACH ENTRY BUFFERS UP TO
015300*  8 EVENTS (CARD4602 - SEE CHANGE LOG).
015400******************************************************************
015500 01  ORDER-TBL.
015600     05  ORD-COUNT                PIC 9(04)  COMP VALUE ZERO.
015700     05  ORD-ENTRY  OCCURS 1 TO 300 TIMES
015750                     DEPENDING ON ORD-COUNT INDEXED BY OE-IDX.
015800         10  ORD-ID-TBL            PIC X(20).
015900         10  ORD-SIDE-TBL          PIC X(04).
016000         10  ORD-PRODUCT-TBL       PIC X(10).
016100         10  ORD-EVT-CNT           PIC 9(02)  COMP VALUE ZERO.
016200         10  ORD-OVERFLOW-SW       PIC X(01)  VALUE 'N'.
016300             88  ORD-OVERFLOWED               VALUE 'Y'.
016400         10  ORD-EVT  OCCURS 8 TIMES INDEXED BY OEV-IDX.
016500             15  EVT-TS-TBL        PIC X(19).
016600             15  EVT-ACTION-TBL    PIC X(10).
016700             15  EVT-PX-TBL        PIC X(11).
016800             15  EVT-PX-NUM-TBL  REDEFINES  EVT-PX-TBL
016900                                   PIC 9(07)V9(04).
017000             15  EVT-AMT-TBL       PIC X(11).
017100             15  EVT-AMT-NUM-TBL  REDEFINES  EVT-AMT-TBL
017200                                   PIC 9(07)V9(04).
017210*    CARD 4701 - SIDE/PRODUCT ARE BUFFERED PER EVENT, NOT JUST
017220*    ONCE PER ORDER, SO 300-VALIDATE-AND-RELEASE CAN PULL THEM
017230*    OFF THE EARLIEST EVENT AFTER THE TIMESTAMP SORT RUNS.
017240             15  EVT-SIDE-TBL      PIC X(04).
017250             15  EVT-PRODUCT-TBL   PIC X(10).
017300             15  FILLER            PIC X(05).
017400         10  FILLER                PIC X(10).
017500     05  FILLER                    PIC X(10).
017600
017700 01  DISPLAY-LINE.
017800     05  DISP-MESSAGE              PIC X(45).
017900     05  DISP-VALUE                PIC ZZZZZ9.
017950     05  FILLER                    PIC X(10).
018000
018100 01  WARNING-LINE.
018200     05  FILLER                    PIC X(18)
018300                     VALUE '** ORDER SKIPPED **  ID='.
018400     05  WARN-ORDER-ID             PIC X(20).
018500     05  FILLER                    PIC X(08)  VALUE '  SEQ='.
018600     05  WARN-SEQUENCE             PIC X(20).
018700     05  FILLER                    PIC X(43)  VALUE SPACES.
018800
018900 PROCEDURE DIVISION.
019000
019100 000-MAINLINE SECTION.
019200
019300     OPEN INPUT  ORDER-LOG
019400          OUTPUT FILL-FILE.
019500     SORT FILL-SORT-FILE
019600          ON ASCENDING KEY FILL-TS-SRT
019700          INPUT  PROCEDURE 200-BUILD-AND-RELEASE-FILLS
019800          OUTPUT PROCEDURE 600-WRITE-FILL-FILE.
019900     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
020000     CLOSE ORDER-LOG
020100           FILL-FILE.
020200     MOVE ZERO TO RETURN-CODE.
020300     GOBACK.
020400
020500******************************************************************
020600*  200-BUILD-AND-RELEASE-FILLS IS THE SORT INPUT PROCEDURE.  IT
020700*  LOADS THE WHOLE ORDER LOG INTO ORDER-TBL (GROUPING BY ORDER
020800*  ID AS IT GOES), THEN WALKS THE TABLE IN FIRST-APPEARANCE
020900*  ORDER VALIDATING EACH ORDER AND RELEASING ITS FILLS.
021000******************************************************************
021100 200-BUILD-AND-RELEASE-FILLS SECTION.
021200
021300 205-START.
021400     PERFORM 210-LOAD-ORDER-LOG THRU 210-LOAD-ORDER-LOG-EXIT.
021500     PERFORM 300-VALIDATE-AND-RELEASE THRU
021600                                  300-VALIDATE-AND-RELEASE-EXIT
021700         VARYING OE-IDX FROM 1 BY 1 UNTIL OE-IDX > ORD-COUNT.
021800
021900 205-EXIT.
022000     EXIT.
022100
022200 210-LOAD-ORDER-LOG.
022300
022400     MOVE 'NO ' TO WS-EOF-INPUT-SW.
022500     PERFORM 800-READ-ORDER-LOG THRU 800-READ-ORDER-LOG-EXIT.
022600     IF EOF-INPUT
022700        DISPLAY 'ERROR!!  ORDER-LOG IS EMPTY!'
022800        GO TO 210-LOAD-ORDER-LOG-EXIT.
022900     PERFORM 214-BUFFER-ONE-EVENT THRU 214-BUFFER-ONE-EVENT-EXIT
023000         UNTIL EOF-INPUT.
023100
023200 210-LOAD-ORDER-LOG-EXIT.
023300     EXIT.
023400
023500 214-BUFFER-ONE-EVENT.
023600
023700     PERFORM 216-NORMALIZE-EVENT THRU 216-NORMALIZE-EVENT-EXIT.
023800     PERFORM 218-FIND-OR-ADD-ORDER THRU
023900                                   218-FIND-OR-ADD-ORDER-EXIT.
024000     PERFORM 800-READ-ORDER-LOG THRU 800-READ-ORDER-LOG-EXIT.
024100
024200 214-BUFFER-ONE-EVENT-EXIT.
024300     EXIT.
024400
024500******************************************************************
024600*  ACTION AND SIDE ARE CASE-INSENSITIVE ON INPUT; PRODUCT IS
024700*  NORMALIZED TO UPPER CASE REGARDLESS OF CASE.  NO INTRINSIC
024800*  FUNCTION IS USED - THE SHOP'S COMPILER LEVEL DOES NOT CARRY
024900*  THEM - SO THE UPPER-CASING IS DONE WITH INSPECT CONVERTING.
025000******************************************************************
025100 216-NORMALIZE-EVENT.
025200
025300     INSPECT EVT-ACTION-IN  CONVERTING
025400             'abcdefghijklmnopqrstuvwxyz' TO
025500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025600     INSPECT EVT-SIDE-IN  CONVERTING
025700             'abcdefghijklmnopqrstuvwxyz' TO
025800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025900     INSPECT EVT-PRODUCT-IN  CONVERTING
026000             'abcdefghijklmnopqrstuvwxyz' TO
026100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026200
026300 216-NORMALIZE-EVENT-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700*  218-FIND-OR-ADD-ORDER LOCATES THE ORDER-TBL ENTRY FOR THIS
026800*  EVENT'S ORDER ID, ADDING A NEW ENTRY (IN FIRST-APPEARANCE
026900*  ORDER) WHEN THE ID HAS NOT BEEN SEEN BEFORE, THEN APPENDS THE
027000*  EVENT TO THAT ENTRY'S EVENT BUFFER.
027100******************************************************************
027200 218-FIND-OR-ADD-ORDER.
027300
027400     MOVE 'NO ' TO WS-FOUND-SW.
027450     IF ORD-COUNT IS EQUAL TO ZERO
027460        GO TO 219-ADD-NEW-ORDER.
027500     SET OE-IDX TO 1.
027550     SEARCH ORD-ENTRY
027600         AT END
027650             NEXT SENTENCE
027700         WHEN ORD-ID-TBL (OE-IDX) = EVT-ORDER-ID-IN
027800             MOVE 'YES' TO WS-FOUND-SW.
027900 219-ADD-NEW-ORDER.
028000     IF NOT ORDID-FOUND
028200        IF ORD-COUNT IS EQUAL TO 300
028300           DISPLAY '** ERROR **  ORDER TABLE FULL - ID IGNORED '
028400                    EVT-ORDER-ID-IN
028500           GO TO 218-FIND-OR-ADD-ORDER-EXIT
028600        ELSE
028700           ADD 1 TO ORD-COUNT
028800           SET OE-IDX TO ORD-COUNT
028900           MOVE EVT-ORDER-ID-IN  TO ORD-ID-TBL (OE-IDX)
029200           MOVE ZERO             TO ORD-EVT-CNT (OE-IDX)
029300           MOVE 'N'              TO ORD-OVERFLOW-SW (OE-IDX).
029400     IF ORD-EVT-CNT (OE-IDX) IS EQUAL TO 8
029500        MOVE 'Y' TO ORD-OVERFLOW-SW (OE-IDX)
029600        GO TO 218-FIND-OR-ADD-ORDER-EXIT.
029700     ADD 1 TO ORD-EVT-CNT (OE-IDX).
029800     SET OEV-IDX TO ORD-EVT-CNT (OE-IDX).
029900     MOVE EVT-TS-IN        TO EVT-TS-TBL (OE-IDX, OEV-IDX).
030000     MOVE EVT-ACTION-IN    TO EVT-ACTION-TBL (OE-IDX, OEV-IDX).
030100     MOVE EVT-TRADE-PX-IN  TO EVT-PX-TBL (OE-IDX, OEV-IDX).
030200     MOVE EVT-TRADE-AMT-IN TO EVT-AMT-TBL (OE-IDX, OEV-IDX).
030210     MOVE EVT-SIDE-IN      TO EVT-SIDE-TBL (OE-IDX, OEV-IDX).
030220     MOVE EVT-PRODUCT-IN   TO EVT-PRODUCT-TBL (OE-IDX, OEV-IDX).
030300
030400 218-FIND-OR-ADD-ORDER-EXIT.
030500     EXIT.
030600
030700******************************************************************
030800*  300-VALIDATE-AND-RELEASE IS PERFORMED ONCE PER ORDER-TBL
030900*  ENTRY, IN FIRST-APPEARANCE ORDER (THAT ORDER IS OE-IDX'S
031000*  NATURAL SEQUENCE - NO SORT OF THE ORDER TABLE ITSELF IS
031100*  NEEDED, ONLY OF EACH ORDER'S OWN EVENT BUFFER).
031200******************************************************************
031300 300-VALIDATE-AND-RELEASE.
031400
031500     ADD 1 TO WS-ORDER-CTR.
031600     PERFORM 320-SORT-ORDER-EVENTS THRU 320-SORT-ORDER-EVENTS-EXIT.
031610*    CARD 4701 - SIDE/PRODUCT ARE NOW TAKEN OFF THE ORDER'S
031620*    EARLIEST EVENT, AFTER THE TIMESTAMP SORT ABOVE, NOT OFF
031630*    WHICHEVER EVENT HAPPENED TO BE PHYSICALLY FIRST ON THE LOG.
031640     MOVE EVT-SIDE-TBL (OE-IDX, 1)    TO ORD-SIDE-TBL (OE-IDX).
031650     MOVE EVT-PRODUCT-TBL (OE-IDX, 1) TO ORD-PRODUCT-TBL (OE-IDX).
031700     PERFORM 340-BUILD-SEQUENCE-CODE THRU
031800                                     340-BUILD-SEQUENCE-CODE-EXIT.
031900     PERFORM 360-MATCH-VALID-SEQ THRU 360-MATCH-VALID-SEQ-EXIT.
032000     IF SEQ-IS-VALID AND (ORD-SIDE-TBL (OE-IDX) = 'BUY ' OR
032100                           ORD-SIDE-TBL (OE-IDX) = 'SELL')
032200        ADD 1 TO WS-VALID-ORDER-CTR
032300        PERFORM 380-RELEASE-FILLS THRU 380-RELEASE-FILLS-EXIT
032400     ELSE
032500        ADD 1 TO WS-INVALID-ORDER-CTR
032600        MOVE ORD-ID-TBL (OE-IDX)  TO WARN-ORDER-ID
032700        MOVE WS-ACTUAL-SEQ        TO WARN-SEQUENCE
032800        DISPLAY WARNING-LINE.
032900
033000 300-VALIDATE-AND-RELEASE-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400*  320-SORT-ORDER-EVENTS - A SMALL STABLE INSERTION SORT OF THE
033500*  ORDER'S OWN EVENT BUFFER, ASCENDING ON EVENT TIMESTAMP.  THE
033600*  BUFFER IS AT MOST 8 ROWS SO A STRAIGHT INSERTION SORT IS
033700*  PLENTY FAST AND KEEPS EQUAL TIMESTAMPS IN ARRIVAL ORDER.
033800******************************************************************
033900 320-SORT-ORDER-EVENTS.
034000
034100     IF ORD-EVT-CNT (OE-IDX) IS LESS THAN 2
034200        GO TO 320-SORT-ORDER-EVENTS-EXIT.
034300     PERFORM 324-INSERTION-PASS THRU 324-INSERTION-PASS-EXIT
034400         VARYING EVT-IDX FROM 2 BY 1
034500             UNTIL EVT-IDX IS GREATER THAN ORD-EVT-CNT (OE-IDX).
034600
034700 320-SORT-ORDER-EVENTS-EXIT.
034800     EXIT.
034900
035000 324-INSERTION-PASS.
035100
035200     SET OEV-IDX TO EVT-IDX.
035300 326-SLIDE-BACK.
035400     IF OEV-IDX IS LESS THAN 2
035500        GO TO 324-INSERTION-PASS-EXIT.
035600     SET CMP-IDX TO OEV-IDX.
035700     SET MIN-IDX TO CMP-IDX.
035800     SUBTRACT 1 FROM MIN-IDX.
035900     IF EVT-TS-TBL (OE-IDX, CMP-IDX) IS NOT LESS THAN
036000                EVT-TS-TBL (OE-IDX, MIN-IDX)
036100        GO TO 324-INSERTION-PASS-EXIT.
036200     MOVE ORD-EVT (OE-IDX, CMP-IDX) TO WS-HOLD-EVENT.
036300     MOVE ORD-EVT (OE-IDX, MIN-IDX) TO ORD-EVT (OE-IDX, CMP-IDX).
036400     MOVE WS-HOLD-EVENT             TO ORD-EVT (OE-IDX, MIN-IDX).
036500     SET OEV-IDX TO MIN-IDX.
036600     GO TO 326-SLIDE-BACK.
036700
036800 324-INSERTION-PASS-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200*  340-BUILD-SEQUENCE-CODE TURNS THE (NOW TIME-ORDERED) EVENT
037300*  BUFFER INTO A ONE-CHARACTER-PER-EVENT CODE STRING -
037400*  S=SENT P=PLACED F=FILLED G=CANCELLING C=CANCELLED - FOR
037500*  COMPARISON AGAINST VALID-SEQ-TBL.
037600******************************************************************
037700 340-BUILD-SEQUENCE-CODE.
037800
037900     MOVE SPACES TO WS-ACTUAL-SEQ.
038000     MOVE 1 TO WS-SEQ-PTR.
038100     PERFORM 344-APPEND-ONE-CODE THRU 344-APPEND-ONE-CODE-EXIT
038200         VARYING EVT-IDX FROM 1 BY 1
038300             UNTIL EVT-IDX IS GREATER THAN ORD-EVT-CNT (OE-IDX).
038400
038500 340-BUILD-SEQUENCE-CODE-EXIT.
038600     EXIT.
038700
038800 344-APPEND-ONE-CODE.
038900
039000     IF EVT-ACTION-TBL (OE-IDX, EVT-IDX) = 'SENT'
039100        MOVE 'S' TO WS-CODE-CHAR
039200     ELSE
039300     IF EVT-ACTION-TBL (OE-IDX, EVT-IDX) = 'PLACED'
039400        MOVE 'P' TO WS-CODE-CHAR
039500     ELSE
039600     IF EVT-ACTION-TBL (OE-IDX, EVT-IDX) = 'FILLED'
039700        MOVE 'F' TO WS-CODE-CHAR
039800     ELSE
039900     IF EVT-ACTION-TBL (OE-IDX, EVT-IDX) = 'CANCELLING'
040000        MOVE 'G' TO WS-CODE-CHAR
040100     ELSE
040200     IF EVT-ACTION-TBL (OE-IDX, EVT-IDX) = 'CANCELLED'
040300        MOVE 'C' TO WS-CODE-CHAR
040400     ELSE
040500        MOVE '?' TO WS-CODE-CHAR.
040600     IF WS-SEQ-PTR IS LESS THAN 21
040700        MOVE WS-CODE-CHAR TO WS-ACTUAL-SEQ (WS-SEQ-PTR:1)
040800        ADD 1 TO WS-SEQ-PTR.
040900
041000 344-APPEND-ONE-CODE-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400*  360-MATCH-VALID-SEQ - EXACT WHOLE-SEQUENCE MATCH AGAINST THE
041500*  FOUR-ENTRY VALID-SEQ-TBL.  AN OVERFLOWED ORDER (MORE THAN 8
041600*  EVENTS) IS TREATED AS INVALID WITHOUT EVEN SEARCHING.
041700******************************************************************
041800 360-MATCH-VALID-SEQ.
041900
042000     IF ORD-OVERFLOWED (OE-IDX)
042100        MOVE 'NO ' TO WS-SEQ-VALID-SW
042200        GO TO 360-MATCH-VALID-SEQ-EXIT.
042300     SET VSEQ-IDX TO 1.
042400     SEARCH VALID-SEQ-ENTRY
042500         AT END
042550             MOVE 'NO ' TO WS-SEQ-VALID-SW
042600         WHEN VALID-SEQ-ENTRY (VSEQ-IDX) = WS-ACTUAL-SEQ
042700             MOVE 'YES' TO WS-SEQ-VALID-SW.
042800
042900 360-MATCH-VALID-SEQ-EXIT.
043000     EXIT.
043100
043200******************************************************************
043300*  380-RELEASE-FILLS - FOR A VALIDATED ORDER, RELEASE ONE FILL
043400*  SORT RECORD PER FILLED EVENT THAT CARRIES BOTH A NUMERIC
043500*  TRADE PRICE AND A NUMERIC TRADE QUANTITY.
043600******************************************************************
043700 380-RELEASE-FILLS.
043800
043900     PERFORM 384-RELEASE-ONE-FILL THRU 384-RELEASE-ONE-FILL-EXIT
044000         VARYING EVT-IDX FROM 1 BY 1
044100             UNTIL EVT-IDX IS GREATER THAN ORD-EVT-CNT (OE-IDX).
044200
044300 380-RELEASE-FILLS-EXIT.
044400     EXIT.
044500
044600 384-RELEASE-ONE-FILL.
044700
044800     IF EVT-ACTION-TBL (OE-IDX, EVT-IDX) IS NOT EQUAL TO 'FILLED'
044900        GO TO 384-RELEASE-ONE-FILL-EXIT.
045000     IF EVT-PX-NUM-TBL (OE-IDX, EVT-IDX)  IS NOT NUMERIC
045100        GO TO 384-RELEASE-ONE-FILL-EXIT.
045200     IF EVT-AMT-NUM-TBL (OE-IDX, EVT-IDX) IS NOT NUMERIC
045300        GO TO 384-RELEASE-ONE-FILL-EXIT.
045400     MOVE EVT-TS-TBL (OE-IDX, EVT-IDX)   TO FILL-TS-SRT.
045500     MOVE ORD-PRODUCT-TBL (OE-IDX)       TO FILL-PRODUCT-SRT.
045600     MOVE ORD-SIDE-TBL (OE-IDX)          TO FILL-SIDE-SRT.
045700     MOVE EVT-PX-NUM-TBL (OE-IDX, EVT-IDX)  TO FILL-PRICE-SRT.
045800     MOVE EVT-AMT-NUM-TBL (OE-IDX, EVT-IDX) TO FILL-QTY-SRT.
046000     RELEASE SW-FILL-SORT-WORK.
046100     ADD 1 TO WS-REL-CTR.
046200
046300 384-RELEASE-ONE-FILL-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700*  600-WRITE-FILL-FILE IS THE SORT OUTPUT PROCEDURE.  THE SORT
046800*  HAS ALREADY PUT THE RELEASED FILLS INTO ASCENDING TIMESTAMP
046900*  ORDER, SO THIS PARAGRAPH SIMPLY DRAINS THEM TO FILL-FILE.
047000******************************************************************
047100 600-WRITE-FILL-FILE SECTION.
047200
047300 605-START.
047400     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
047500     PERFORM 900-RETURN-A-FILL THRU 900-RETURN-A-FILL-EXIT.
047600     PERFORM 620-WRITE-ONE-FILL THRU 620-WRITE-ONE-FILL-EXIT
047700         UNTIL EOF-SRT-OUTPUT.
047800
047900 605-EXIT.
048000     EXIT.
048100
048200 620-WRITE-ONE-FILL.
048300
048400     MOVE FILL-TS-SRT      TO FILL-TS-OUT.
048500     MOVE FILL-PRODUCT-SRT TO FILL-PRODUCT-OUT.
048600     MOVE FILL-SIDE-SRT    TO FILL-SIDE-OUT.
048700     MOVE FILL-PRICE-SRT   TO FILL-PRICE-OUT.
048800     MOVE FILL-QTY-SRT     TO FILL-QTY-OUT.
049000     WRITE FILL-REC.
049100     ADD 1 TO WS-WRTN-CTR.
049200     PERFORM 900-RETURN-A-FILL THRU 900-RETURN-A-FILL-EXIT.
049300
049400 620-WRITE-ONE-FILL-EXIT.
049500     EXIT.
049600
049700 800-READ-ORDER-LOG.
049800
049900     READ ORDER-LOG INTO ORDER-EVENT-REC
050000         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW
050100                 GO TO 800-READ-ORDER-LOG-EXIT.
050200     ADD 1 TO WS-READ-CTR.
050300
050400 800-READ-ORDER-LOG-EXIT.
050500     EXIT.
050600
050700 900-RETURN-A-FILL.
050800
050900     RETURN FILL-SORT-FILE INTO SW-FILL-SORT-WORK
051000         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
051100                 GO TO 900-RETURN-A-FILL-EXIT.
051200     ADD 1 TO WS-RETR-CTR.
051300
051400 900-RETURN-A-FILL-EXIT.
051500     EXIT.
051600
051700 550-DISPLAY-PROG-DIAG.
051800
051900     DISPLAY '****     PNLORDVL RUNNING    ****'.
052000     MOVE 'ORDER LOG EVENTS READ                        '  TO
052100          DISP-MESSAGE.
052200     MOVE WS-READ-CTR TO DISP-VALUE.
052300     DISPLAY DISPLAY-LINE.
052400     MOVE 'DISTINCT ORDERS SEEN                         '  TO
052500          DISP-MESSAGE.
052600     MOVE WS-ORDER-CTR TO DISP-VALUE.
052700     DISPLAY DISPLAY-LINE.
052800     MOVE 'ORDERS PASSING SEQUENCE VALIDATION           '  TO
052900          DISP-MESSAGE.
053000     MOVE WS-VALID-ORDER-CTR TO DISP-VALUE.
053100     DISPLAY DISPLAY-LINE.
053200     MOVE 'ORDERS SKIPPED (INVALID SEQUENCE OR SIDE)    '  TO
053300          DISP-MESSAGE.
053400     MOVE WS-INVALID-ORDER-CTR TO DISP-VALUE.
053500     DISPLAY DISPLAY-LINE.
053600     MOVE 'FILL RECORDS RELEASED TO SORT                '  TO
053700          DISP-MESSAGE.
053800     MOVE WS-REL-CTR TO DISP-VALUE.
053900     DISPLAY DISPLAY-LINE.
054000     MOVE 'FILL RECORDS WRITTEN TO FILL-FILE            '  TO
054100          DISP-MESSAGE.
054200     MOVE WS-WRTN-CTR TO DISP-VALUE.
054300     DISPLAY DISPLAY-LINE.
054400     DISPLAY '****     PNLORDVL EOJ        ****'.
054500
054600 550-DISPLAY-PROG-DIAG-EXIT.
054700     EXIT.
