000100***************************************************************
000200*    COPYBOOK ...... PNLTSCP                                  *
000300*    DESCRIPTION .... PNL-TIMESERIES OUTPUT RECORD - ONE ROW   *
000400*                     WRITTEN PER FILL REPLAYED THROUGH THE    *
000500*                     PnL ENGINE, IN FILL-TIMESTAMP ORDER       *
000600*    USED BY ........ PNLENRPT                                 *
000700***************************************************************
000800*  06-14-89  TMH   INITIAL RELEASE - CARD 0941                *
000900*  03-02-94  RFC   ADDED *-SYMBOL COLUMNS - CARD 2203          *
001000***************************************************************
001100 01  PNL-TIMESERIES-REC.
001200     05  TS-OUT                PIC X(19).
001300     05  SYMBOL-OUT            PIC X(10).
001400     05  REALIZED-TOTAL-OUT    PIC S9(09)V9(04).
001500     05  UNREALIZED-TOTAL-OUT  PIC S9(09)V9(04).
001600     05  GROSS-TOTAL-OUT       PIC S9(09)V9(04).
001700     05  REALIZED-SYM-OUT      PIC S9(09)V9(04).
001800     05  UNREALIZED-SYM-OUT    PIC S9(09)V9(04).
001900     05  GROSS-SYM-OUT         PIC S9(09)V9(04).
002000     05  REALIZED-TOTSYM-OUT   PIC S9(09)V9(04).
002100     05  GROSS-TOTSYM-OUT      PIC S9(09)V9(04).
002200     05  FILLER                PIC X(14).
