000100***************************************************************
000200*    COPYBOOK ...... PNLPOSCP                                 *
000300*    DESCRIPTION .... INITIAL-POSITION RECORD - ONE ROW PER    *
000400*                     SYMBOL SEEDED INTO THE PnL ENGINE BEFORE *
000500*                     THE FILL REPLAY BEGINS (OPTIONAL FILE)   *
000600*    USED BY ........ PNLENRPT                                 *
000700***************************************************************
000800*  06-14-89  TMH   INITIAL RELEASE - CARD 0941                *
000900*  11-11-96  RFC   ADDED POS-TS-IN FOR DEFERRED OPEN TS        *
001000***************************************************************
001100 01  INITIAL-POSITION-REC.
001200     05  POS-SYMBOL-IN         PIC X(10).
001300     05  POS-QTY-IN            PIC X(11).
001400     05  POS-QTY-NUM  REDEFINES  POS-QTY-IN
001500                               PIC S9(07)V9(04).
001600     05  POS-AVGPX-IN          PIC X(11).
001700     05  POS-AVGPX-NUM  REDEFINES  POS-AVGPX-IN
001800                               PIC 9(07)V9(04).
001900     05  POS-TS-IN             PIC X(19).
002000     05  FILLER                PIC X(29).
