000100***************************************************************
000200*    COPYBOOK ...... PNLFILCP                                 *
000300*    DESCRIPTION .... EXTRACTED FILL RECORD - ONE ROW PER      *
000400*                     EXECUTED ORDER-LOG FILL EVENT, IN        *
000500*                     FILL-TIMESTAMP ORDER                     *
000600*    USED BY ........ PNLORDVL (WRITES), PNLENRPT (READS)      *
000700***************************************************************
000800*  06-14-89  TMH   INITIAL RELEASE - CARD 0941                *
000900*  03-02-94  RFC   ADDED FILL-SIDE-OUT - CARD 2203             *
001000***************************************************************
001100 01  FILL-REC.
001200     05  FILL-TS-OUT           PIC X(19).
001300     05  FILL-PRODUCT-OUT      PIC X(10).
001400     05  FILL-SIDE-OUT         PIC X(04).
001500     05  FILL-PRICE-OUT        PIC 9(07)V9(04).
001600     05  FILL-QTY-OUT          PIC 9(07)V9(04).
001700     05  FILLER                PIC X(25).
