000100 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.    PNLENRPT.
000160 AUTHOR.        T M HOLLOWAY.
000170 INSTALLATION.  MARKET RISK SYSTEMS - BATCH DEVELOPMENT.
000180 DATE-WRITTEN.  06-14-89.
000190 DATE-COMPILED.
000195 SECURITY.      INTERNAL USE ONLY.
000200***************************************************************
000210*REMARKS.
000220*
000300*   READS THE SORTED FILL FILE PRODUCED BY PNLORDVL AND, ONE   *
000400*   FILL AT A TIME, REPLAYS IT THROUGH THE LOT-MATCHING ENGINE *
000500*   TO PRODUCE A REALIZED/UNREALIZED PnL TIMESERIES RECORD.    *
000600*   AN OPTIONAL INITIAL-POSITIONS FILE MAY SEED THE ENGINE     *
000700*   WITH OPEN LOTS CARRIED OVER FROM A PRIOR RUN.  AT END OF    *
000800*   RUN, A SYMBOL-LEVEL PnL REPORT AND AN OPEN-POSITIONS        *
000900*   SNAPSHOT REPORT ARE PRINTED.                                *
001800***************************************************************
001900*                     C H A N G E   L O G                      *
002000***************************************************************
002100*  06-14-89  TMH   INITIAL RELEASE - CARD 0941                 *
002200*                  FIFO LOT MATCHING ONLY, NO POSITION SEED    *
002300*  02-11-91  TMH   ADDED LIFO STRATEGY SWITCH - CARD 1102       *
002400*  03-02-94  RFC   ADDED INITIAL-POSITIONS FILE AND DEFERRED    *
002500*                  TIMESTAMP RULE FOR UNDATED SEED ROWS -2203   *
002600*  11-11-96  RFC   WIDENED SYMBOL TABLE TO 25 / 20 LOTS PER      *
002700*                  SIDE, MATCHING PNLSYMCP - CARD 3310          *
002800*  09-30-99  PLW   Y2K - ALL TIMESTAMP ARITHMETIC NOW ASSUMES   *
002900*                  4-DIGIT YEAR IN THE SORTABLE KEY - CARD 4177 *
003000*  04-18-01  PLW   ADDED PROFIT-FACTOR "INF" SENTINEL WHEN NO   *
003100*                  LOSING TRADES EXIST - CARD 4602              *
003105*  02-09-04  DLR   RPT-4602 - PnL REPORT'S TOTAL/BREAKDOWN/AVG  *
003110*                  TRADE MONEY COLUMNS WERE PRINTING AT 4       *
003115*                  DECIMALS VIA THE SNAPSHOT'S FORMATTER -      *
003120*                  ADDED WS-FMT-SIGNED2-AREA AT 2 DECIMALS AND  *
003125*                  CORRECTED THE UNDECLARED WS-FMT-SIGNED/      *
003130*                  -UNSIGN/-PROFIT REFERENCES IN THE PRINT      *
003135*                  PARAGRAPHS TO THEIR DECLARED -AREA NAMES.     *
003140*  03-22-04  DLR   RPT-4611 - MONEY MOVES WERE TRUNCATING, NOT  *
003145*                  ROUNDING, INTO THE 2-DECIMAL EDIT PICTURES - *
003150*                  SWITCHED TO COMPUTE ... ROUNDED.  ALSO FIXED *
003155*                  THE PNL-TIMESERIES FD LENGTH TO MATCH        *
003160*                  PNLTSCP (147, NOT 160), AND WIRED            *
003165*                  WS-STRATEGY-SW TO A ONE-CARD STRATEGY-PARM   *
003170*                  FILE SO LIFO CAN ACTUALLY BE SELECTED        *
003175*                  - CARD 4610                                  *
003180*  04-06-04  DLR   RPT-4618 - POSITION SNAPSHOT'S NET/LONG/SHORT/ *
003182*                  LASTPX/AVGLONG/AVGSHORT COLUMNS WERE BUILT BY *
003184*                  TAKING THE LEFTMOST 10 BYTES OF THE EDITED    *
003186*                  AREA - KEPT ONLY THE ZERO-SUPPRESSED INTEGER  *
003188*                  PART, DROPPED ALL 4 DECIMAL DIGITS AND THE    *
003190*                  SIGN ON EVERY ROW.  WIDENED THE PDL- COLUMNS  *
003192*                  TO HOLD THE FULL EDITED VALUE (15 BYTES SIGNED*
003194*                  14 UNSIGNED) AND MOVED THE WHOLE ALPHA VIEW - *
003196*                  CARD 4701                                     *
003200***************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-390.
003600 OBJECT-COMPUTER.  IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FILL-FILE          ASSIGN TO UT-S-FILLIN
004200                               FILE STATUS IS WS-FILLIN-STATUS.
004250     SELECT STRATEGY-PARM     ASSIGN TO UT-S-STRPARM
004260                               FILE STATUS IS WS-STRPARM-STATUS.
004300     SELECT INITIAL-POSITIONS  ASSIGN TO UT-S-POSIN
004400                               FILE STATUS IS WS-POSIN-STATUS.
004500     SELECT PNL-TIMESERIES     ASSIGN TO UT-S-TSOUT
004600                               FILE STATUS IS WS-TSOUT-STATUS.
004700     SELECT PNL-REPORT         ASSIGN TO UT-S-PNLRPT
004800                               FILE STATUS IS WS-PNLRPT-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  FILL-FILE
005200     RECORD CONTAINS 80 CHARACTERS
005300     DATA RECORD IS FILL-REC.
005400     COPY PNLFILCP.
005410***************************************************************
005420*  STRATEGY-PARM IS A ONE-CARD CONTROL FILE, NORMALLY FED FROM  *
005430*  A SYSIN-STYLE DD IN THE JCL.  COL 1-4 = 'FIFO' OR 'LIFO'.     *
005440*  ABSENT OR BLANK DEFAULTS THE RUN TO FIFO - CARD 4610.         *
005450***************************************************************
005460 FD  STRATEGY-PARM
005470     RECORD CONTAINS 80 CHARACTERS
005480     DATA RECORD IS STRATEGY-PARM-REC.
005490 01  STRATEGY-PARM-REC.
005492     05  STRAT-CODE-IN         PIC X(04).
005494     05  FILLER                PIC X(76).
005500 FD  INITIAL-POSITIONS
005600     RECORD CONTAINS 80 CHARACTERS
005700     DATA RECORD IS INITIAL-POSITION-REC.
005800     COPY PNLPOSCP.
005900 FD  PNL-TIMESERIES
006000     RECORD CONTAINS 147 CHARACTERS
006100     DATA RECORD IS PNL-TIMESERIES-REC.
006200     COPY PNLTSCP.
006300 FD  PNL-REPORT
006400     RECORD CONTAINS 105 CHARACTERS
006500     DATA RECORD IS RPT-LINE.
006600 01  RPT-LINE                  PIC X(105).
006700 WORKING-STORAGE SECTION.
006800***************************************************************
006900*    RUN SWITCHES                                              *
007000***************************************************************
007100 01  WS-SWITCHES.
007200     05  WS-EOF-FILL-SW        PIC X(03) VALUE 'NO '.
007300         88  EOF-FILL                    VALUE 'YES'.
007400     05  WS-POSIN-PRESENT-SW   PIC X(03) VALUE 'NO '.
007500         88  POSIN-PRESENT               VALUE 'YES'.
007600     05  WS-ABORT-SW           PIC X(03) VALUE 'NO '.
007700         88  RUN-IS-ABORTED              VALUE 'YES'.
007800     05  WS-FOUND-SW           PIC X(03) VALUE 'NO '.
007900         88  SYM-FOUND                   VALUE 'YES'.
008000     05  WS-STRATEGY-SW        PIC X(04) VALUE 'FIFO'.
008100         88  IS-FIFO                     VALUE 'FIFO'.
008200         88  IS-LIFO                     VALUE 'LIFO'.
008300     05  FILLER                PIC X(10).
008400***************************************************************
008500*    FILE STATUS BYTES                                         *
008600***************************************************************
008700 01  WS-FILE-STATUSES.
008800     05  WS-FILLIN-STATUS      PIC X(02) VALUE '00'.
008850     05  WS-STRPARM-STATUS     PIC X(02) VALUE '00'.
008900     05  WS-POSIN-STATUS       PIC X(02) VALUE '00'.
009000     05  WS-TSOUT-STATUS       PIC X(02) VALUE '00'.
009100     05  WS-PNLRPT-STATUS      PIC X(02) VALUE '00'.
009150     05  FILLER                PIC X(02).
009200***************************************************************
009300*    COUNTERS AND ACCUMULATORS                                 *
009400***************************************************************
009500 01  WS-COUNTERS.
009600     05  WS-FILL-RD-CTR        PIC 9(06) COMP VALUE ZERO.
009700     05  WS-TS-WRTN-CTR        PIC 9(06) COMP VALUE ZERO.
009800     05  WS-POS-RD-CTR         PIC 9(06) COMP VALUE ZERO.
009900     05  PP-IDX                PIC 9(02) COMP VALUE ZERO.
010000     05  BR-SUB                PIC 9(02) COMP VALUE ZERO.
010100     05  CALC-IDX              PIC 9(02) COMP VALUE ZERO.
010200     05  LU-SUB                PIC 9(02) COMP VALUE ZERO.
010300     05  SU-SUB                PIC 9(02) COMP VALUE ZERO.
010600     05  WS-SPACE-CNT          PIC 9(02) COMP VALUE ZERO.
010650     05  FILLER                PIC X(04).
010660***************************************************************
010665*    STAND-ALONE SCRATCH SUBSCRIPTS - IN-PLACE TABLE COMPACTION *
010670*    AND INSERTION-SORT SLIDE.  CARRIED AT THE 77 LEVEL, NOT    *
010675*    IN WS-COUNTERS, SINCE THEY BELONG TO NO RECORD - THEY ARE  *
010680*    REUSED ACROSS SEVERAL UNRELATED PARAGRAPHS AS PLAIN        *
010685*    WORK-TRAY VARIABLES.                                       *
010690***************************************************************
010692 77  WS-RD-SUB                 PIC 9(02) COMP VALUE ZERO.
010694 77  WS-WR-SUB                 PIC 9(02) COMP VALUE ZERO.
010700***************************************************************
010800*    BUSINESS WORK FIELDS - LOT MATCHING                       *
010900***************************************************************
011000 01  WS-MATCH-FIELDS.
011100     05  WS-LOOKUP-SYMBOL      PIC X(10).
011200     05  WS-REMAINING-QTY      PIC 9(07)V9(04).
011300     05  WS-TAKE-QTY           PIC 9(07)V9(04).
011400     05  WS-LAST-MATCH-DELTA   PIC S9(09)V9(04).
011500     05  WS-PORT-REALIZED      PIC S9(09)V9(04) VALUE ZERO.
011600     05  WS-PORT-UNREAL        PIC S9(09)V9(04) VALUE ZERO.
011700     05  WS-CUR-UNREAL         PIC S9(09)V9(04).
011800     05  WS-LOT-UNREAL         PIC S9(09)V9(04).
011900     05  FILLER                PIC X(10).
012000***************************************************************
012100*    TIMESTAMP ARITHMETIC - DEFERRED OPEN-TIME RULE            *
012200*    EVT-TS IS TRIMMED TO THE LOW-ORDER 18 DIGITS FOR THIS       *
012300*    SUBTRACTION; ADEQUATE UNTIL THE YEAR 2262 EPOCH ROLLOVER   *
012400***************************************************************
012500 01  WS-TS-ARITHMETIC.
012600     05  WS-TS-NUM             PIC 9(18).
012700     05  WS-DEFERRED-TS-NUM    PIC 9(18).
012800     05  WS-DEFERRED-TS-OUT    PIC X(19).
012900     05  FILLER                PIC X(10).
013000***************************************************************
013100*    PENDING INITIAL-POSITION TABLE - UNDATED SEED ROWS HELD    *
013200*    UNTIL THE EARLIEST FILL TIMESTAMP IS KNOWN                 *
013300***************************************************************
013400 01  PND-POS-TBL.
013500     05  PND-POS-COUNT         PIC 9(02) COMP VALUE ZERO.
013600     05  PND-POS-ENTRY  OCCURS 1 TO 25 TIMES
013700                        DEPENDING ON PND-POS-COUNT.
013800         10  PND-SYMBOL        PIC X(10).
013900         10  PND-QTY           PIC S9(07)V9(04).
014000         10  PND-AVGPX         PIC 9(07)V9(04).
014100         10  FILLER            PIC X(05).
014200     05  FILLER                PIC X(10).
014300***************************************************************
014400*    INITIAL-POSITION APPLY WORK AREA                          *
014500***************************************************************
014600 01  WS-APPLY-AREA.
014700     05  WS-APPLY-SYMBOL       PIC X(10).
014800     05  WS-APPLY-QTY          PIC S9(07)V9(04).
014900     05  WS-APPLY-AVGPX        PIC 9(07)V9(04).
015000     05  WS-APPLY-TS           PIC X(19).
015100     05  WS-ABORT-MSG          PIC X(60).
015200     05  FILLER                PIC X(10).
015300***************************************************************
015400*    SYMBOL STATE TABLE - COPY PNLSYMCP                        *
015500***************************************************************
015600 COPY PNLSYMCP.
015700***************************************************************
015800*    PnL REPORT - SYMBOL BREAKDOWN ROW TABLE                   *
015900***************************************************************
016000 01  RPT-SYM-ROW-TBL.
016100     05  RPT-SYM-ROW-COUNT     PIC 9(03) COMP VALUE ZERO.
016200     05  RPT-SYM-ROW  OCCURS 1 TO 25 TIMES
016300                      DEPENDING ON RPT-SYM-ROW-COUNT.
016400         10  RR-SYMBOL         PIC X(10).
016500         10  RR-GROSS          PIC S9(09)V9(04).
016600         10  RR-ABS-GROSS      PIC S9(09)V9(04).
016700         10  FILLER            PIC X(05).
016800     05  FILLER                PIC X(10).
016900***************************************************************
017000*    OPEN-POSITIONS SNAPSHOT - ROW TABLE                       *
017100***************************************************************
017200 01  RPT-POS-ROW-TBL.
017300     05  RPT-POS-ROW-COUNT     PIC 9(03) COMP VALUE ZERO.
017400     05  RPT-POS-ROW  OCCURS 1 TO 25 TIMES
017500                      DEPENDING ON RPT-POS-ROW-COUNT.
017600         10  PR-SYMBOL         PIC X(10).
017700         10  PR-NET            PIC S9(07)V9(04).
017800         10  PR-ABS-NET        PIC S9(07)V9(04).
017900         10  PR-LONG           PIC 9(07)V9(04).
018000         10  PR-SHORT          PIC 9(07)V9(04).
018100         10  PR-LASTPX         PIC 9(07)V9(04).
018200         10  PR-LASTPX-SW      PIC X     VALUE 'N'.
018300             88  PR-HAS-LASTPX           VALUE 'Y'.
018400         10  PR-AVGLONG        PIC 9(07)V9(04).
018500         10  PR-AVGLONG-SW     PIC X     VALUE 'N'.
018600             88  PR-HAS-AVGLONG          VALUE 'Y'.
018700         10  PR-AVGSHORT       PIC 9(07)V9(04).
018800         10  PR-AVGSHORT-SW    PIC X     VALUE 'N'.
018900             88  PR-HAS-AVGSHORT         VALUE 'Y'.
019000         10  FILLER            PIC X(05).
019100     05  FILLER                PIC X(10).
019200***************************************************************
019300*    KPI ACCUMULATORS                                          *
019400***************************************************************
019500 01  WS-KPI-AREA.
019600     05  WS-TRADE-CNT          PIC 9(06) COMP VALUE ZERO.
019700     05  WS-WIN-CNT            PIC 9(06) COMP VALUE ZERO.
019800     05  WS-TRADE-SUM          PIC S9(09)V9(04) VALUE ZERO.
019900     05  WS-WIN-SUM            PIC S9(09)V9(04) VALUE ZERO.
020000     05  WS-LOSS-SUM           PIC S9(09)V9(04) VALUE ZERO.
020100     05  WS-WIN-RATE           PIC S9(05)V9(02) VALUE ZERO.
020200     05  WS-AVG-TRADE-PNL      PIC S9(09)V9(04) VALUE ZERO.
020300     05  WS-PROFIT-FACTOR-NUM  PIC S9(09)V9(04) VALUE ZERO.
020400     05  WS-PROFIT-FACTOR-INF-SW PIC X(03) VALUE 'NO '.
020500         88  PROFIT-FACTOR-IS-INF VALUE 'YES'.
020600     05  FILLER                PIC X(10).
020700***************************************************************
020800*    VALID-SEQ-LIST STYLE LOOKUP - REPORT COLUMN FORMATTERS    *
020900*    (REDEFINES GIVES THE SAME WORK AREA A NUMERIC-EDITED      *
021000*    VIEW AND AN ALPHANUMERIC VIEW, SO "-" CAN BE SUBSTITUTED  *
021100*    FOR AN ABSENT VALUE WITHOUT A SEPARATE PICTURE CLAUSE)    *
021200***************************************************************
021300 01  WS-FMT-SIGNED-AREA        PIC Z,ZZZ,ZZ9.9999-.
021500 01  WS-FMT-SIGNED-ALPHA  REDEFINES  WS-FMT-SIGNED-AREA
021550                           PIC X(15).
021600*    (WS-FMT-SIGNED-ALPHA IS MOVED OUT WHOLE - NO SUB-FIELD NAME
021650*    IS NEEDED ON THE TEXT VIEW)
021700 01  WS-FMT-UNSIGN-AREA        PIC Z,ZZZ,ZZ9.9999.
021900 01  WS-FMT-UNSIGN-ALPHA  REDEFINES  WS-FMT-UNSIGN-AREA
021950                           PIC X(14).
022000*    2-DECIMAL SIGNED VIEW - RPT-4602 WANTS THE PnL REPORT'S OWN
022050*    MONEY COLUMNS AT 2 DECIMALS, NOT THE SNAPSHOT'S 4 DECIMALS.
022060 01  WS-FMT-SIGNED2-AREA       PIC Z,ZZZ,ZZ9.99-.
022070 01  WS-FMT-SIGNED2-ALPHA  REDEFINES  WS-FMT-SIGNED2-AREA
022080                           PIC X(13).
022100 01  WS-FMT-PROFIT-AREA        PIC Z,ZZZ,ZZ9.99-.
022300 01  WS-FMT-PROFIT-ALPHA  REDEFINES  WS-FMT-PROFIT-AREA
022350                           PIC X(13).
022500***************************************************************
022600*    PnL REPORT PRINT LINES                                    *
022700***************************************************************
022800 01  RPT-TITLE-LINE.
022900     05  FILLER                PIC X(10) VALUE SPACES.
023000     05  FILLER                PIC X(10) VALUE 'PnL Report'.
023100     05  FILLER                PIC X(60) VALUE SPACES.
023200 01  RPT-EQUALS-LINE.
023300     05  FILLER                PIC X(10) VALUE SPACES.
023400     05  FILLER                PIC X(26) VALUE ALL '='.
023500     05  FILLER                PIC X(44) VALUE SPACES.
023600 01  RPT-TOTAL-LINE.
023700     05  FILLER                PIC X(10) VALUE SPACES.
023800     05  FILLER                PIC X(18) VALUE 'Total Gross PnL: '.
023900     05  TL-GROSS              PIC X(17).
024000     05  FILLER                PIC X(35) VALUE SPACES.
024100 01  RPT-BREAKDOWN-HDR1.
024200     05  FILLER                PIC X(10) VALUE SPACES.
024300     05  FILLER                PIC X(21) VALUE 'Breakdown by Symbol:'.
024400     05  FILLER                PIC X(49) VALUE SPACES.
024500 01  RPT-BREAKDOWN-HDR2.
024600     05  FILLER                PIC X(10) VALUE SPACES.
024700     05  FILLER                PIC X(17) VALUE 'Symbol'.
024800     05  FILLER                PIC X(10) VALUE 'Gross PnL'.
024900     05  FILLER                PIC X(43) VALUE SPACES.
025000 01  RPT-DASH-LINE.
025100     05  FILLER                PIC X(10) VALUE SPACES.
025200     05  FILLER                PIC X(26) VALUE ALL '-'.
025300     05  FILLER                PIC X(44) VALUE SPACES.
025400 01  RPT-SYM-DL.
025500     05  FILLER                PIC X(10) VALUE SPACES.
025600     05  DL-SYMBOL             PIC X(10).
025700     05  FILLER                PIC X(07) VALUE SPACES.
025800     05  DL-GROSS              PIC X(17).
025900     05  FILLER                PIC X(36) VALUE SPACES.
026000 01  RPT-METRICS-HDR.
026100     05  FILLER                PIC X(10) VALUE SPACES.
026200     05  FILLER                PIC X(19) VALUE 'Additional metrics:'.
026300     05  FILLER                PIC X(51) VALUE SPACES.
026400 01  RPT-WINRATE-LINE.
026500     05  FILLER                PIC X(10) VALUE SPACES.
026600     05  FILLER                PIC X(10) VALUE 'Win-Rate: '.
026700     05  WR-PCT                PIC ZZ9.99.
026800     05  FILLER                PIC X(01) VALUE '%'.
026900     05  FILLER                PIC X(53) VALUE SPACES.
027000 01  RPT-AVGTRADE-LINE.
027100     05  FILLER                PIC X(10) VALUE SPACES.
027200     05  FILLER                PIC X(16) VALUE 'Avg Trade rPnL: '.
027300     05  AT-AMT                PIC X(17).
027400     05  FILLER                PIC X(37) VALUE SPACES.
027500 01  RPT-PROFITFACTOR-LINE.
027600     05  FILLER                PIC X(10) VALUE SPACES.
027700     05  FILLER                PIC X(15) VALUE 'Profit Factor: '.
027800     05  PF-AMT                PIC X(15).
027900     05  FILLER                PIC X(40) VALUE SPACES.
028000 01  RPT-BLANK-LINE            PIC X(80) VALUE SPACES.
028100***************************************************************
028200*    OPEN-POSITIONS SNAPSHOT PRINT LINES                       *
028300***************************************************************
028400 01  RPT-POS-TITLE-LINE.
028500     05  FILLER                PIC X(10) VALUE SPACES.
028600     05  FILLER                PIC X(23) VALUE 'Open Positions Snapshot'.
028700     05  FILLER                PIC X(72) VALUE SPACES.
028800 01  RPT-POS-HDR-LINE.
028900     05  FILLER                PIC X(10) VALUE SPACES.
029000     05  FILLER                PIC X(10) VALUE 'Symbol'.
029100     05  FILLER                PIC X(15) VALUE 'Net'.
029200     05  FILLER                PIC X(14) VALUE 'Long'.
029300     05  FILLER                PIC X(14) VALUE 'Short'.
029400     05  FILLER                PIC X(14) VALUE 'LastPx'.
029500     05  FILLER                PIC X(14) VALUE 'AvgLong'.
029600     05  FILLER                PIC X(14) VALUE 'AvgShort'.
029700 01  RPT-POS-DL.
029800     05  FILLER                PIC X(10) VALUE SPACES.
029900     05  PDL-SYMBOL            PIC X(10).
030000     05  PDL-NET               PIC X(15).
030100     05  PDL-LONG              PIC X(14).
030200     05  PDL-SHORT             PIC X(14).
030300     05  PDL-LASTPX            PIC X(14).
030400     05  PDL-AVGLONG           PIC X(14).
030500     05  PDL-AVGSHORT          PIC X(14).
030600***************************************************************
030700*    SORT HOLD AREA - SAME SLOT, TWO VIEWS, ONE FOR EACH OF     *
030800*    THE TWO REPORT ROW TABLES BEING INSERTION-SORTED          *
030900***************************************************************
030910 01  WS-HOLD-AREA              PIC X(95).
030915 01  WS-HOLD-SYM-ROW  REDEFINES  WS-HOLD-AREA.
030920     05  HD-SYMBOL             PIC X(10).
030925     05  HD-GROSS              PIC S9(09)V9(04).
030930     05  HD-ABS-GROSS          PIC S9(09)V9(04).
030935     05  FILLER                PIC X(59).
030940 01  WS-HOLD-POS-ROW  REDEFINES  WS-HOLD-AREA.
030945     05  HD-P-SYMBOL           PIC X(10).
030950     05  HD-P-NET              PIC S9(07)V9(04).
030955     05  HD-P-ABS-NET          PIC S9(07)V9(04).
030960     05  HD-P-LONG             PIC 9(07)V9(04).
030962     05  HD-P-SHORT            PIC 9(07)V9(04).
030964     05  HD-P-LASTPX           PIC 9(07)V9(04).
030966     05  HD-P-LASTPX-SW        PIC X.
030968     05  HD-P-AVGLONG          PIC 9(07)V9(04).
030970     05  HD-P-AVGLONG-SW       PIC X.
030972     05  HD-P-AVGSHORT         PIC 9(07)V9(04).
030974     05  HD-P-AVGSHORT-SW      PIC X.
030976     05  FILLER                PIC X(05).
031000 PROCEDURE DIVISION.
031100***************************************************************
031200* 000-MAINLINE                                                *
031300*   OVERALL BATCH DRIVER - SEEDS INITIAL POSITIONS, REPLAYS    *
031400*   FILLS THROUGH THE LOT-MATCHING ENGINE, THEN PRINTS BOTH    *
031500*   REPORTS.                                                   *
031600***************************************************************
031700 000-MAINLINE SECTION.
031800 005-START.
031850     PERFORM 050-READ-STRATEGY-PARM THRU 050-READ-STRATEGY-PARM-EXIT.
031900     PERFORM 100-LOAD-INITIAL-POS THRU 100-LOAD-INITIAL-POS-EXIT.
032000     IF RUN-IS-ABORTED
032100         PERFORM 980-ABORT-RUN THRU 980-ABORT-RUN-EXIT
032200         GO TO 000-MAINLINE-EXIT.
032300     OPEN INPUT FILL-FILE.
032400     OPEN OUTPUT PNL-TIMESERIES.
032500     OPEN OUTPUT PNL-REPORT.
032600     PERFORM 200-PROCESS-FILLS THRU 200-PROCESS-FILLS-EXIT.
032700     PERFORM 700-BUILD-KPIS THRU 700-BUILD-KPIS-EXIT.
032800     PERFORM 750-SORT-REPORT-ROWS THRU 750-SORT-REPORT-ROWS-EXIT.
032900     PERFORM 800-PRINT-PNL-RPT THRU 800-PRINT-PNL-RPT-EXIT.
033000     PERFORM 850-PRINT-POSITION-RPT THRU 850-PRINT-POSITION-RPT-EXIT.
033100     CLOSE FILL-FILE.
033200     CLOSE PNL-TIMESERIES.
033300     CLOSE PNL-REPORT.
033400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
033500     MOVE ZERO TO RETURN-CODE.
033600 000-MAINLINE-EXIT.
033700     GOBACK.
033705***************************************************************
033710* 050-READ-STRATEGY-PARM                                      *
033715*   THE STRATEGY CARD IS OPTIONAL.  IF IT IS NOT ON THE RUN, OR *
033720*   ITS CODE IS NOT RECOGNIZED, THE RUN STAYS ON THE DEFAULT    *
033725*   FIFO VALUE ALREADY CARRIED IN WS-STRATEGY-SW - CARD 4610.   *
033730***************************************************************
033735 050-READ-STRATEGY-PARM.
033740     OPEN INPUT STRATEGY-PARM.
033745     IF WS-STRPARM-STATUS NOT = '00'
033750         GO TO 050-READ-STRATEGY-PARM-EXIT.
033755     READ STRATEGY-PARM
033760         AT END GO TO 050-CLOSE-STRATEGY-PARM.
033765     IF STRAT-CODE-IN = 'LIFO'
033770         MOVE 'LIFO' TO WS-STRATEGY-SW.
033775 050-CLOSE-STRATEGY-PARM.
033780     CLOSE STRATEGY-PARM.
033790 050-READ-STRATEGY-PARM-EXIT.
033795     EXIT.
033800***************************************************************
033900* 100-LOAD-INITIAL-POS                                        *
034000*   THE INITIAL-POSITIONS FILE IS OPTIONAL.  IF IT IS NOT ON    *
034100*   THE RUN, WE SIMPLY SKIP FORWARD WITH AN EMPTY SYMBOL TABLE. *
034200***************************************************************
034300 100-LOAD-INITIAL-POS.
034400     OPEN INPUT INITIAL-POSITIONS.
034500     IF WS-POSIN-STATUS = '00'
034600         MOVE 'YES' TO WS-POSIN-PRESENT-SW
034700     ELSE
034800         GO TO 100-LOAD-INITIAL-POS-EXIT.
034900     READ INITIAL-POSITIONS
035000         AT END MOVE 'YES' TO WS-EOF-FILL-SW.
035100     PERFORM 120-READ-ONE-POSITION THRU 120-READ-ONE-POSITION-EXIT
035200         UNTIL WS-POSIN-STATUS NOT = '00'.
035300     CLOSE INITIAL-POSITIONS.
035400     MOVE 'NO ' TO WS-EOF-FILL-SW.
035500 100-LOAD-INITIAL-POS-EXIT.
035600     EXIT.
035700***************************************************************
035800* 120-READ-ONE-POSITION                                       *
035900***************************************************************
036000 120-READ-ONE-POSITION.
036100     ADD 1 TO WS-POS-RD-CTR.
036200     PERFORM 110-VALIDATE-POSITION THRU 110-VALIDATE-POSITION-EXIT.
036300     IF RUN-IS-ABORTED
036400         GO TO 120-READ-ONE-POSITION-EXIT.
036500     IF POS-TS-IN = SPACES
036600         PERFORM 130-BUFFER-PENDING-POS
036700                 THRU 130-BUFFER-PENDING-POS-EXIT
036800     ELSE
036900         MOVE POS-SYMBOL-IN TO WS-APPLY-SYMBOL
037000         MOVE POS-QTY-NUM   TO WS-APPLY-QTY
037100         MOVE POS-AVGPX-NUM TO WS-APPLY-AVGPX
037200         MOVE POS-TS-IN     TO WS-APPLY-TS
037300         PERFORM 150-APPLY-INITIAL-POS
037400                 THRU 150-APPLY-INITIAL-POS-EXIT.
037500     READ INITIAL-POSITIONS
037600         AT END MOVE '10' TO WS-POSIN-STATUS.
037700 120-READ-ONE-POSITION-EXIT.
037800     EXIT.
037900***************************************************************
038000* 110-VALIDATE-POSITION                                       *
038100*   SYMBOL MAY NOT BE BLANK.  QTY MUST BE NUMERIC (ZERO QTY IS *
038200*   ONLY A WARNING).  AVG-PRICE MUST BE NUMERIC AND POSITIVE.  *
038300*   IF PRESENT, THE TIMESTAMP MUST BE FULLY POPULATED, NOT      *
038400*   PARTIALLY BLANK.  ANY OTHER VIOLATION ABORTS THE RUN.       *
038500***************************************************************
038600 110-VALIDATE-POSITION.
038700     IF POS-SYMBOL-IN = SPACES
038800         MOVE 'YES' TO WS-ABORT-SW
038900         MOVE '** ERROR **  INITIAL POSITION HAS A BLANK SYMBOL'
039000             TO WS-ABORT-MSG
039100         GO TO 110-VALIDATE-POSITION-EXIT.
039200     IF POS-QTY-NUM IS NOT NUMERIC
039300         MOVE 'YES' TO WS-ABORT-SW
039400         STRING '** ERROR **  QTY NOT NUMERIC FOR SYMBOL '
039500             POS-SYMBOL-IN DELIMITED BY SIZE INTO WS-ABORT-MSG
039600         GO TO 110-VALIDATE-POSITION-EXIT.
039700     IF POS-QTY-NUM = ZERO
039800         DISPLAY '** WARNING **  INITIAL POSITION QTY IS ZERO - '
039900             POS-SYMBOL-IN.
040000     IF POS-AVGPX-NUM IS NOT NUMERIC
040100         MOVE 'YES' TO WS-ABORT-SW
040200         STRING '** ERROR **  AVG PRICE NOT NUMERIC FOR SYMBOL '
040300             POS-SYMBOL-IN DELIMITED BY SIZE INTO WS-ABORT-MSG
040400         GO TO 110-VALIDATE-POSITION-EXIT.
040500     IF POS-AVGPX-NUM IS NOT GREATER THAN ZERO
040600         MOVE 'YES' TO WS-ABORT-SW
040700         STRING '** ERROR **  AVG PRICE NOT POSITIVE FOR SYMBOL '
040800             POS-SYMBOL-IN DELIMITED BY SIZE INTO WS-ABORT-MSG
040900         GO TO 110-VALIDATE-POSITION-EXIT.
041000     IF POS-TS-IN NOT = SPACES
041100         MOVE ZERO TO WS-SPACE-CNT
041200         INSPECT POS-TS-IN TALLYING WS-SPACE-CNT FOR ALL SPACES
041300         IF WS-SPACE-CNT IS GREATER THAN ZERO
041400             MOVE 'YES' TO WS-ABORT-SW
041500             STRING '** ERROR **  BAD TIMESTAMP FOR SYMBOL '
041600                 POS-SYMBOL-IN DELIMITED BY SIZE INTO WS-ABORT-MSG.
041700 110-VALIDATE-POSITION-EXIT.
041800     EXIT.
041900***************************************************************
042000* 130-BUFFER-PENDING-POS                                      *
042100*   NO TIMESTAMP WAS GIVEN - HOLD THE ROW UNTIL THE EARLIEST   *
042200*   FILL TIMESTAMP OF THE RUN IS KNOWN.                        *
042300***************************************************************
042400 130-BUFFER-PENDING-POS.
042500     IF PND-POS-COUNT = 25
042600         DISPLAY '** ERROR **  PENDING POSITION TABLE FULL - '
042700             POS-SYMBOL-IN
042800         GO TO 130-BUFFER-PENDING-POS-EXIT.
042900     ADD 1 TO PND-POS-COUNT.
043000     MOVE POS-SYMBOL-IN TO PND-SYMBOL (PND-POS-COUNT).
043100     MOVE POS-QTY-NUM   TO PND-QTY    (PND-POS-COUNT).
043200     MOVE POS-AVGPX-NUM TO PND-AVGPX  (PND-POS-COUNT).
043300 130-BUFFER-PENDING-POS-EXIT.
043400     EXIT.
043500***************************************************************
043600* 150-APPLY-INITIAL-POS                                       *
043700*   CLEARS ANY EXISTING LOTS FOR THE SYMBOL AND OPENS A SINGLE *
043800*   LONG OR SHORT LOT FROM THE SEED QTY/AVG-PRICE.             *
043900***************************************************************
044000 150-APPLY-INITIAL-POS.
044100     MOVE WS-APPLY-SYMBOL TO WS-LOOKUP-SYMBOL.
044200     PERFORM 252-FIND-OR-ADD-SYMBOL THRU 252-FIND-OR-ADD-SYMBOL-EXIT.
044300     MOVE ZERO TO SYM-LONG-CNT (SYM-IDX).
044400     MOVE ZERO TO SYM-SHORT-CNT (SYM-IDX).
044500     IF WS-APPLY-QTY IS GREATER THAN ZERO
044600         ADD 1 TO SYM-LONG-CNT (SYM-IDX)
044700         MOVE WS-APPLY-QTY   TO LNG-QTY   (SYM-IDX, 1)
044800         MOVE WS-APPLY-AVGPX TO LNG-PRICE (SYM-IDX, 1)
044900         MOVE WS-APPLY-TS    TO LNG-TS    (SYM-IDX, 1)
045000     ELSE
045100         IF WS-APPLY-QTY IS LESS THAN ZERO
045200             ADD 1 TO SYM-SHORT-CNT (SYM-IDX)
045300             COMPUTE SHT-QTY (SYM-IDX, 1) = WS-APPLY-QTY * -1
045400             MOVE WS-APPLY-AVGPX TO SHT-PRICE (SYM-IDX, 1)
045500             MOVE WS-APPLY-TS    TO SHT-TS    (SYM-IDX, 1).
045600     IF WS-APPLY-AVGPX IS GREATER THAN ZERO
045700         MOVE WS-APPLY-AVGPX TO SYM-LAST-PX (SYM-IDX)
045800         MOVE 'Y' TO SYM-LAST-PX-SW (SYM-IDX).
045900 150-APPLY-INITIAL-POS-EXIT.
046000     EXIT.
046100***************************************************************
046200* 200-PROCESS-FILLS                                           *
046300*   READS THE SORTED FILL FILE AND REPLAYS EACH FILL, IN        *
046400*   TIMESTAMP ORDER, THROUGH THE LOT-MATCHING ENGINE.  ANY       *
046500*   PENDING (UNDATED) INITIAL POSITIONS ARE APPLIED FIRST,      *
046600*   TIME-STAMPED ONE MINUTE BEFORE THE FIRST FILL - BUT ONLY    *
046700*   IF AT LEAST ONE FILL EXISTS.                                *
046800***************************************************************
046900 200-PROCESS-FILLS.
047000     PERFORM 800-READ-FILL-FILE THRU 800-READ-FILL-FILE-EXIT.
047100     IF EOF-FILL
047200         GO TO 200-PROCESS-FILLS-EXIT.
047300     IF PND-POS-COUNT IS GREATER THAN ZERO
047400         PERFORM 160-DERIVE-DEFERRED-TS
047500                 THRU 160-DERIVE-DEFERRED-TS-EXIT
047600         PERFORM 170-APPLY-PENDING-POS
047700                 THRU 170-APPLY-PENDING-POS-EXIT
047800             VARYING PP-IDX FROM 1 BY 1
047900             UNTIL PP-IDX IS GREATER THAN PND-POS-COUNT.
048000     PERFORM 240-PROCESS-ONE-FILL THRU 240-PROCESS-ONE-FILL-EXIT
048100         UNTIL EOF-FILL.
048200 200-PROCESS-FILLS-EXIT.
048300     EXIT.
048400***************************************************************
048500* 160-DERIVE-DEFERRED-TS                                      *
048600*   THE CURRENT FILL BUFFER HOLDS THE EARLIEST FILL (THE FILE  *
048700*   IS SORTED ASCENDING BY TIMESTAMP) - SUBTRACT ONE MINUTE.    *
048800***************************************************************
048900 160-DERIVE-DEFERRED-TS.
049000     MOVE FILL-TS-OUT (2:18) TO WS-TS-NUM.
049100     COMPUTE WS-DEFERRED-TS-NUM = WS-TS-NUM - 60000000000.
049200     MOVE FILL-TS-OUT (1:1) TO WS-DEFERRED-TS-OUT (1:1).
049300     MOVE WS-DEFERRED-TS-NUM TO WS-DEFERRED-TS-OUT (2:18).
049400 160-DERIVE-DEFERRED-TS-EXIT.
049500     EXIT.
049600***************************************************************
049700* 170-APPLY-PENDING-POS                                       *
049800***************************************************************
049900 170-APPLY-PENDING-POS.
050000     MOVE PND-SYMBOL (PP-IDX) TO WS-APPLY-SYMBOL.
050100     MOVE PND-QTY    (PP-IDX) TO WS-APPLY-QTY.
050200     MOVE PND-AVGPX  (PP-IDX) TO WS-APPLY-AVGPX.
050300     MOVE WS-DEFERRED-TS-OUT  TO WS-APPLY-TS.
050400     PERFORM 150-APPLY-INITIAL-POS THRU 150-APPLY-INITIAL-POS-EXIT.
050500 170-APPLY-PENDING-POS-EXIT.
050600     EXIT.
050700***************************************************************
050800* 240-PROCESS-ONE-FILL                                        *
050900*   APPLIES THE CURRENTLY BUFFERED FILL, THEN READS THE NEXT.   *
051000***************************************************************
051100 240-PROCESS-ONE-FILL.
051200     PERFORM 250-APPLY-FILL THRU 250-APPLY-FILL-EXIT.
051300     PERFORM 800-READ-FILL-FILE THRU 800-READ-FILL-FILE-EXIT.
051400 240-PROCESS-ONE-FILL-EXIT.
051500     EXIT.
051600***************************************************************
051700* 250-APPLY-FILL                                               *
051800*   MATCHES THE FILL AGAINST THE OPPOSITE-SIDE LOT QUEUE, SETS   *
051900*   LAST-PRICE, RECALCULATES UNREALIZED PnL FOR EVERY SYMBOL,   *
052000*   AND WRITES THE TIMESERIES RECORD.                           *
052100***************************************************************
052200 250-APPLY-FILL.
052300     MOVE FILL-PRODUCT-OUT TO WS-LOOKUP-SYMBOL.
052400     PERFORM 252-FIND-OR-ADD-SYMBOL THRU 252-FIND-OR-ADD-SYMBOL-EXIT.
052500     MOVE FILL-PRICE-OUT TO SYM-LAST-PX (SYM-IDX).
052600     MOVE 'Y' TO SYM-LAST-PX-SW (SYM-IDX).
052700     MOVE ZERO TO WS-LAST-MATCH-DELTA.
052800     IF FILL-SIDE-OUT = 'SELL'
052900         PERFORM 260-SELL-MATCH-LONG THRU 260-SELL-MATCH-LONG-EXIT
053000     ELSE
053100         PERFORM 270-BUY-MATCH-SHORT THRU 270-BUY-MATCH-SHORT-EXIT.
053200     PERFORM 280-CALC-UNREALIZED THRU 280-CALC-UNREALIZED-EXIT.
053300     PERFORM 290-WRITE-TIMESERIES THRU 290-WRITE-TIMESERIES-EXIT.
053400     ADD 1 TO WS-FILL-RD-CTR.
053500 250-APPLY-FILL-EXIT.
053600     EXIT.
053700***************************************************************
053800* 252-FIND-OR-ADD-SYMBOL                                      *
053900*   LOCATES WS-LOOKUP-SYMBOL IN THE SYMBOL STATE TABLE, ADDING *
054000*   A NEW ZERO-STATE ENTRY IF THIS IS ITS FIRST APPEARANCE.     *
054100***************************************************************
054200 252-FIND-OR-ADD-SYMBOL.
054300     MOVE 'NO ' TO WS-FOUND-SW.
054400     IF SYM-COUNT IS EQUAL TO ZERO
054500         GO TO 254-ADD-NEW-SYMBOL.
054600     SET SYM-IDX TO 1.
054700     SEARCH SYM-ENTRY
054800         AT END NEXT SENTENCE
054900         WHEN SYM-CODE (SYM-IDX) = WS-LOOKUP-SYMBOL
055000             MOVE 'YES' TO WS-FOUND-SW.
055100 254-ADD-NEW-SYMBOL.
055200     IF SYM-FOUND
055300         GO TO 252-FIND-OR-ADD-SYMBOL-EXIT.
055400     IF SYM-COUNT = 25
055500         DISPLAY '** ERROR **  SYMBOL TABLE FULL - IGNORING '
055600             WS-LOOKUP-SYMBOL
055700         GO TO 252-FIND-OR-ADD-SYMBOL-EXIT.
055800     ADD 1 TO SYM-COUNT.
055900     SET SYM-IDX TO SYM-COUNT.
056000     MOVE WS-LOOKUP-SYMBOL TO SYM-CODE (SYM-IDX).
056100     MOVE ZERO TO SYM-LAST-PX (SYM-IDX).
056200     MOVE 'N' TO SYM-LAST-PX-SW (SYM-IDX).
056300     MOVE ZERO TO SYM-REALIZED (SYM-IDX).
056400     MOVE ZERO TO SYM-UNREAL (SYM-IDX).
056500     MOVE ZERO TO SYM-LONG-CNT (SYM-IDX).
056600     MOVE ZERO TO SYM-SHORT-CNT (SYM-IDX).
056700 252-FIND-OR-ADD-SYMBOL-EXIT.
056800     EXIT.
056900***************************************************************
057000* 260-SELL-MATCH-LONG                                         *
057100*   A SELL FILL CONSUMES OPEN LONG LOTS FIFO OR LIFO; ANY       *
057200*   UNMATCHED REMAINDER OPENS A NEW SHORT LOT.                  *
057300***************************************************************
057400 260-SELL-MATCH-LONG.
057500     MOVE FILL-QTY-OUT TO WS-REMAINING-QTY.
057600     IF IS-FIFO
057700         PERFORM 262-TAKE-ONE-LONG THRU 262-TAKE-ONE-LONG-EXIT
057800             VARYING LNG-IDX FROM 1 BY 1
057900             UNTIL LNG-IDX > SYM-LONG-CNT (SYM-IDX)
058000                OR WS-REMAINING-QTY = ZERO
058100     ELSE
058200         PERFORM 262-TAKE-ONE-LONG THRU 262-TAKE-ONE-LONG-EXIT
058300             VARYING LNG-IDX FROM SYM-LONG-CNT (SYM-IDX) BY -1
058400             UNTIL LNG-IDX < 1
058500                OR WS-REMAINING-QTY = ZERO.
058600     PERFORM 265-COMPACT-LONG-LOTS THRU 265-COMPACT-LONG-LOTS-EXIT.
058700     IF WS-REMAINING-QTY IS GREATER THAN ZERO
058800         PERFORM 268-OPEN-SHORT-LOT THRU 268-OPEN-SHORT-LOT-EXIT.
058900 260-SELL-MATCH-LONG-EXIT.
059000     EXIT.
059100***************************************************************
059200* 262-TAKE-ONE-LONG                                           *
059300***************************************************************
059400 262-TAKE-ONE-LONG.
059500     IF LNG-QTY (SYM-IDX, LNG-IDX) = ZERO
059600         GO TO 262-TAKE-ONE-LONG-EXIT.
059700     IF LNG-QTY (SYM-IDX, LNG-IDX) IS LESS THAN WS-REMAINING-QTY
059800         MOVE LNG-QTY (SYM-IDX, LNG-IDX) TO WS-TAKE-QTY
059900     ELSE
060000         MOVE WS-REMAINING-QTY TO WS-TAKE-QTY.
060100     COMPUTE WS-LAST-MATCH-DELTA ROUNDED =
060200         (FILL-PRICE-OUT - LNG-PRICE (SYM-IDX, LNG-IDX)) * WS-TAKE-QTY.
060300     ADD WS-LAST-MATCH-DELTA TO SYM-REALIZED (SYM-IDX).
060400     ADD WS-LAST-MATCH-DELTA TO WS-PORT-REALIZED.
060500     SUBTRACT WS-TAKE-QTY FROM LNG-QTY (SYM-IDX, LNG-IDX).
060600     SUBTRACT WS-TAKE-QTY FROM WS-REMAINING-QTY.
060700 262-TAKE-ONE-LONG-EXIT.
060800     EXIT.
060900***************************************************************
061000* 265-COMPACT-LONG-LOTS                                       *
061100*   DROPS EXHAUSTED (ZERO QTY) LONG LOTS, PRESERVING THE         *
061200*   RELATIVE AGE ORDER OF THE SURVIVORS.                        *
061300***************************************************************
061400 265-COMPACT-LONG-LOTS.
061500     MOVE ZERO TO WS-WR-SUB.
061600     PERFORM 266-COMPACT-ONE-LONG THRU 266-COMPACT-ONE-LONG-EXIT
061700         VARYING WS-RD-SUB FROM 1 BY 1
061800         UNTIL WS-RD-SUB > SYM-LONG-CNT (SYM-IDX).
061900     MOVE WS-WR-SUB TO SYM-LONG-CNT (SYM-IDX).
062000 265-COMPACT-LONG-LOTS-EXIT.
062100     EXIT.
062200***************************************************************
062300* 266-COMPACT-ONE-LONG                                        *
062400***************************************************************
062500 266-COMPACT-ONE-LONG.
062600     IF LNG-QTY (SYM-IDX, WS-RD-SUB) = ZERO
062700         GO TO 266-COMPACT-ONE-LONG-EXIT.
062800     ADD 1 TO WS-WR-SUB.
062900     IF WS-WR-SUB NOT = WS-RD-SUB
063000         MOVE SYM-LONG-LOT (SYM-IDX, WS-RD-SUB)
063100             TO SYM-LONG-LOT (SYM-IDX, WS-WR-SUB).
063200 266-COMPACT-ONE-LONG-EXIT.
063300     EXIT.
063400***************************************************************
063500* 268-OPEN-SHORT-LOT                                          *
063600***************************************************************
063700 268-OPEN-SHORT-LOT.
063800     IF SYM-SHORT-CNT (SYM-IDX) = 20
063900         DISPLAY '** ERROR **  SHORT LOT TABLE FULL - '
064000             WS-LOOKUP-SYMBOL
064100         GO TO 268-OPEN-SHORT-LOT-EXIT.
064200     ADD 1 TO SYM-SHORT-CNT (SYM-IDX).
064300     MOVE WS-REMAINING-QTY    TO SHT-QTY   (SYM-IDX, SYM-SHORT-CNT (SYM-IDX)).
064400     MOVE FILL-PRICE-OUT      TO SHT-PRICE (SYM-IDX, SYM-SHORT-CNT (SYM-IDX)).
064500     MOVE FILL-TS-OUT         TO SHT-TS    (SYM-IDX, SYM-SHORT-CNT (SYM-IDX)).
064600 268-OPEN-SHORT-LOT-EXIT.
064700     EXIT.
064800***************************************************************
064900* 270-BUY-MATCH-SHORT                                         *
065000*   A BUY FILL CONSUMES OPEN SHORT LOTS FIFO OR LIFO; ANY       *
065100*   UNMATCHED REMAINDER OPENS A NEW LONG LOT.                   *
065200***************************************************************
065300 270-BUY-MATCH-SHORT.
065400     MOVE FILL-QTY-OUT TO WS-REMAINING-QTY.
065500     IF IS-FIFO
065600         PERFORM 272-TAKE-ONE-SHORT THRU 272-TAKE-ONE-SHORT-EXIT
065700             VARYING SHT-IDX FROM 1 BY 1
065800             UNTIL SHT-IDX > SYM-SHORT-CNT (SYM-IDX)
065900                OR WS-REMAINING-QTY = ZERO
066000     ELSE
066100         PERFORM 272-TAKE-ONE-SHORT THRU 272-TAKE-ONE-SHORT-EXIT
066200             VARYING SHT-IDX FROM SYM-SHORT-CNT (SYM-IDX) BY -1
066300             UNTIL SHT-IDX < 1
066400                OR WS-REMAINING-QTY = ZERO.
066500     PERFORM 275-COMPACT-SHORT-LOTS THRU 275-COMPACT-SHORT-LOTS-EXIT.
066600     IF WS-REMAINING-QTY IS GREATER THAN ZERO
066700         PERFORM 278-OPEN-LONG-LOT THRU 278-OPEN-LONG-LOT-EXIT.
066800 270-BUY-MATCH-SHORT-EXIT.
066900     EXIT.
067000***************************************************************
067100* 272-TAKE-ONE-SHORT                                          *
067200***************************************************************
067300 272-TAKE-ONE-SHORT.
067400     IF SHT-QTY (SYM-IDX, SHT-IDX) = ZERO
067500         GO TO 272-TAKE-ONE-SHORT-EXIT.
067600     IF SHT-QTY (SYM-IDX, SHT-IDX) IS LESS THAN WS-REMAINING-QTY
067700         MOVE SHT-QTY (SYM-IDX, SHT-IDX) TO WS-TAKE-QTY
067800     ELSE
067900         MOVE WS-REMAINING-QTY TO WS-TAKE-QTY.
068000     COMPUTE WS-LAST-MATCH-DELTA ROUNDED =
068100         (SHT-PRICE (SYM-IDX, SHT-IDX) - FILL-PRICE-OUT) * WS-TAKE-QTY.
068200     ADD WS-LAST-MATCH-DELTA TO SYM-REALIZED (SYM-IDX).
068300     ADD WS-LAST-MATCH-DELTA TO WS-PORT-REALIZED.
068400     SUBTRACT WS-TAKE-QTY FROM SHT-QTY (SYM-IDX, SHT-IDX).
068500     SUBTRACT WS-TAKE-QTY FROM WS-REMAINING-QTY.
068600 272-TAKE-ONE-SHORT-EXIT.
068700     EXIT.
068800***************************************************************
068900* 275-COMPACT-SHORT-LOTS                                      *
069000***************************************************************
069100 275-COMPACT-SHORT-LOTS.
069200     MOVE ZERO TO WS-WR-SUB.
069300     PERFORM 276-COMPACT-ONE-SHORT THRU 276-COMPACT-ONE-SHORT-EXIT
069400         VARYING WS-RD-SUB FROM 1 BY 1
069500         UNTIL WS-RD-SUB > SYM-SHORT-CNT (SYM-IDX).
069600     MOVE WS-WR-SUB TO SYM-SHORT-CNT (SYM-IDX).
069700 275-COMPACT-SHORT-LOTS-EXIT.
069800     EXIT.
069900***************************************************************
070000* 276-COMPACT-ONE-SHORT                                       *
070100***************************************************************
070200 276-COMPACT-ONE-SHORT.
070300     IF SHT-QTY (SYM-IDX, WS-RD-SUB) = ZERO
070400         GO TO 276-COMPACT-ONE-SHORT-EXIT.
070500     ADD 1 TO WS-WR-SUB.
070600     IF WS-WR-SUB NOT = WS-RD-SUB
070700         MOVE SYM-SHORT-LOT (SYM-IDX, WS-RD-SUB)
070800             TO SYM-SHORT-LOT (SYM-IDX, WS-WR-SUB).
070900 276-COMPACT-ONE-SHORT-EXIT.
071000     EXIT.
071100***************************************************************
071200* 278-OPEN-LONG-LOT                                           *
071300***************************************************************
071400 278-OPEN-LONG-LOT.
071500     IF SYM-LONG-CNT (SYM-IDX) = 20
071600         DISPLAY '** ERROR **  LONG LOT TABLE FULL - '
071700             WS-LOOKUP-SYMBOL
071800         GO TO 278-OPEN-LONG-LOT-EXIT.
071900     ADD 1 TO SYM-LONG-CNT (SYM-IDX).
072000     MOVE WS-REMAINING-QTY   TO LNG-QTY   (SYM-IDX, SYM-LONG-CNT (SYM-IDX)).
072100     MOVE FILL-PRICE-OUT     TO LNG-PRICE (SYM-IDX, SYM-LONG-CNT (SYM-IDX)).
072200     MOVE FILL-TS-OUT        TO LNG-TS    (SYM-IDX, SYM-LONG-CNT (SYM-IDX)).
072300 278-OPEN-LONG-LOT-EXIT.
072400     EXIT.
072500***************************************************************
072600* 280-CALC-UNREALIZED                                        *
072700*   RECOMPUTES UNREALIZED PnL FOR EVERY SYMBOL SEEN SO FAR,     *
072800*   SINCE THE PORTFOLIO TOTAL NEEDS ALL OF THEM EVERY FILL.     *
072900***************************************************************
073000 280-CALC-UNREALIZED.
073100     MOVE ZERO TO WS-PORT-UNREAL.
073200     PERFORM 282-CALC-ONE-SYM-UNREAL THRU 282-CALC-ONE-SYM-UNREAL-EXIT
073300         VARYING CALC-IDX FROM 1 BY 1
073400         UNTIL CALC-IDX > SYM-COUNT.
073500 280-CALC-UNREALIZED-EXIT.
073600     EXIT.
073700***************************************************************
073800* 282-CALC-ONE-SYM-UNREAL                                    *
073900***************************************************************
074000 282-CALC-ONE-SYM-UNREAL.
074100     MOVE ZERO TO WS-CUR-UNREAL.
074200     IF SYM-HAS-LAST-PX (CALC-IDX)
074300         PERFORM 284-ADD-LONG-UNREAL THRU 284-ADD-LONG-UNREAL-EXIT
074400             VARYING LU-SUB FROM 1 BY 1
074500             UNTIL LU-SUB > SYM-LONG-CNT (CALC-IDX)
074600         PERFORM 286-ADD-SHORT-UNREAL THRU 286-ADD-SHORT-UNREAL-EXIT
074700             VARYING SU-SUB FROM 1 BY 1
074800             UNTIL SU-SUB > SYM-SHORT-CNT (CALC-IDX).
074900     MOVE WS-CUR-UNREAL TO SYM-UNREAL (CALC-IDX).
075000     ADD WS-CUR-UNREAL TO WS-PORT-UNREAL.
075100 282-CALC-ONE-SYM-UNREAL-EXIT.
075200     EXIT.
075300***************************************************************
075400* 284-ADD-LONG-UNREAL                                        *
075500***************************************************************
075600 284-ADD-LONG-UNREAL.
075700     COMPUTE WS-LOT-UNREAL ROUNDED =
075800         (SYM-LAST-PX (CALC-IDX) - LNG-PRICE (CALC-IDX, LU-SUB))
075900             * LNG-QTY (CALC-IDX, LU-SUB).
076000     ADD WS-LOT-UNREAL TO WS-CUR-UNREAL.
076100 284-ADD-LONG-UNREAL-EXIT.
076200     EXIT.
076300***************************************************************
076400* 286-ADD-SHORT-UNREAL                                       *
076500***************************************************************
076600 286-ADD-SHORT-UNREAL.
076700     COMPUTE WS-LOT-UNREAL ROUNDED =
076800         (SHT-PRICE (CALC-IDX, SU-SUB) - SYM-LAST-PX (CALC-IDX))
076900             * SHT-QTY (CALC-IDX, SU-SUB).
077000     ADD WS-LOT-UNREAL TO WS-CUR-UNREAL.
077100 286-ADD-SHORT-UNREAL-EXIT.
077200     EXIT.
077300***************************************************************
077400* 290-WRITE-TIMESERIES                                        *
077500*   WRITES ONE PnL-TIMESERIES RECORD FOR THE FILL JUST           *
077600*   APPLIED, THEN FEEDS THE NON-ZERO PER-SYMBOL DELTA INTO THE   *
077700*   KPI ACCUMULATORS.                                            *
077800***************************************************************
077900 290-WRITE-TIMESERIES.
078000     MOVE FILL-TS-OUT      TO TS-OUT.
078100     MOVE FILL-PRODUCT-OUT TO SYMBOL-OUT.
078200     MOVE WS-PORT-REALIZED TO REALIZED-TOTAL-OUT.
078300     MOVE WS-PORT-UNREAL   TO UNREALIZED-TOTAL-OUT.
078400     ADD WS-PORT-REALIZED WS-PORT-UNREAL GIVING GROSS-TOTAL-OUT.
078500     MOVE WS-LAST-MATCH-DELTA TO REALIZED-SYM-OUT.
078600     MOVE SYM-UNREAL (SYM-IDX) TO UNREALIZED-SYM-OUT.
078700     ADD WS-LAST-MATCH-DELTA SYM-UNREAL (SYM-IDX) GIVING GROSS-SYM-OUT.
078800     MOVE SYM-REALIZED (SYM-IDX) TO REALIZED-TOTSYM-OUT.
078900     ADD SYM-REALIZED (SYM-IDX) SYM-UNREAL (SYM-IDX)
079000         GIVING GROSS-TOTSYM-OUT.
079100     WRITE PNL-TIMESERIES-REC.
079200     ADD 1 TO WS-TS-WRTN-CTR.
079300     PERFORM 295-ACCUM-KPI THRU 295-ACCUM-KPI-EXIT.
079400 290-WRITE-TIMESERIES-EXIT.
079500     EXIT.
079600***************************************************************
079700* 295-ACCUM-KPI                                               *
079800***************************************************************
079900 295-ACCUM-KPI.
080000     IF WS-LAST-MATCH-DELTA = ZERO
080100         GO TO 295-ACCUM-KPI-EXIT.
080200     ADD 1 TO WS-TRADE-CNT.
080300     ADD WS-LAST-MATCH-DELTA TO WS-TRADE-SUM.
080400     IF WS-LAST-MATCH-DELTA IS GREATER THAN ZERO
080500         ADD 1 TO WS-WIN-CNT
080600         ADD WS-LAST-MATCH-DELTA TO WS-WIN-SUM
080700     ELSE
080800         ADD WS-LAST-MATCH-DELTA TO WS-LOSS-SUM.
080900 295-ACCUM-KPI-EXIT.
081000     EXIT.
081100***************************************************************
081200* 700-BUILD-KPIS                                              *
081300*   WIN-RATE AND AVG TRADE PnL ARE ZERO WHEN NO TRADE OCCURRED. *
081400*   PROFIT FACTOR IS FLAGGED "INF" WHEN THERE ARE WINS BUT NO    *
081500*   LOSING TRADES, AND ZERO WHEN THERE ARE NEITHER.             *
081600***************************************************************
081700 700-BUILD-KPIS.
081800     IF WS-TRADE-CNT = ZERO
081900         MOVE ZERO TO WS-WIN-RATE
082000         MOVE ZERO TO WS-AVG-TRADE-PNL
082100     ELSE
082200         COMPUTE WS-WIN-RATE ROUNDED =
082300             (WS-WIN-CNT / WS-TRADE-CNT) * 100
082400         COMPUTE WS-AVG-TRADE-PNL ROUNDED =
082500             WS-TRADE-SUM / WS-TRADE-CNT.
082600     IF WS-LOSS-SUM = ZERO
082700         IF WS-WIN-SUM = ZERO
082800             MOVE ZERO  TO WS-PROFIT-FACTOR-NUM
082900             MOVE 'NO ' TO WS-PROFIT-FACTOR-INF-SW
083000         ELSE
083100             MOVE 'YES' TO WS-PROFIT-FACTOR-INF-SW
083200     ELSE
083300         COMPUTE WS-PROFIT-FACTOR-NUM ROUNDED =
083400             WS-WIN-SUM / (WS-LOSS-SUM * -1)
083500         MOVE 'NO ' TO WS-PROFIT-FACTOR-INF-SW.
083600 700-BUILD-KPIS-EXIT.
083700     EXIT.
083800***************************************************************
083900* 750-SORT-REPORT-ROWS                                        *
084000*   BUILDS AND ORDERS THE TWO REPORT ROW TABLES - PnL            *
084100*   BREAKDOWN BY DESCENDING ABSOLUTE GROSS PnL, AND OPEN         *
084200*   POSITIONS BY DESCENDING ABSOLUTE NET QUANTITY.               *
084300***************************************************************
084400 750-SORT-REPORT-ROWS.
084500     MOVE SYM-COUNT TO RPT-SYM-ROW-COUNT.
084600     MOVE SYM-COUNT TO RPT-POS-ROW-COUNT.
084700     PERFORM 752-BUILD-SYM-ROW THRU 752-BUILD-SYM-ROW-EXIT
084800         VARYING BR-SUB FROM 1 BY 1
084900         UNTIL BR-SUB > SYM-COUNT.
085000     PERFORM 754-SORT-SYM-ROWS THRU 754-SORT-SYM-ROWS-EXIT.
085100     PERFORM 756-SORT-POS-ROWS THRU 756-SORT-POS-ROWS-EXIT.
085200 750-SORT-REPORT-ROWS-EXIT.
085300     EXIT.
085400***************************************************************
085500* 752-BUILD-SYM-ROW                                           *
085600***************************************************************
085700 752-BUILD-SYM-ROW.
085800     MOVE SYM-CODE (BR-SUB) TO RR-SYMBOL (BR-SUB).
085900     MOVE SYM-CODE (BR-SUB) TO PR-SYMBOL (BR-SUB).
086000     ADD SYM-REALIZED (BR-SUB) SYM-UNREAL (BR-SUB)
086100         GIVING RR-GROSS (BR-SUB).
086200     IF RR-GROSS (BR-SUB) IS LESS THAN ZERO
086300         MULTIPLY RR-GROSS (BR-SUB) BY -1
086400             GIVING RR-ABS-GROSS (BR-SUB)
086500     ELSE
086600         MOVE RR-GROSS (BR-SUB) TO RR-ABS-GROSS (BR-SUB).
086700     PERFORM 758-SUM-LONG-LOTS THRU 758-SUM-LONG-LOTS-EXIT.
086800     PERFORM 760-SUM-SHORT-LOTS THRU 760-SUM-SHORT-LOTS-EXIT.
086900     SUBTRACT PR-SHORT (BR-SUB) FROM PR-LONG (BR-SUB)
087000         GIVING PR-NET (BR-SUB).
087100     IF PR-NET (BR-SUB) IS LESS THAN ZERO
087200         MULTIPLY PR-NET (BR-SUB) BY -1
087300             GIVING PR-ABS-NET (BR-SUB)
087400     ELSE
087500         MOVE PR-NET (BR-SUB) TO PR-ABS-NET (BR-SUB).
087600     IF SYM-HAS-LAST-PX (BR-SUB)
087700         MOVE SYM-LAST-PX (BR-SUB) TO PR-LASTPX (BR-SUB)
087800         MOVE 'Y' TO PR-LASTPX-SW (BR-SUB)
087900     ELSE
088000         MOVE 'N' TO PR-LASTPX-SW (BR-SUB).
088100 752-BUILD-SYM-ROW-EXIT.
088200     EXIT.
088300***************************************************************
088400* 758-SUM-LONG-LOTS                                           *
088500***************************************************************
088600 758-SUM-LONG-LOTS.
088700     MOVE ZERO TO PR-LONG (BR-SUB).
088800     MOVE ZERO TO WS-CUR-UNREAL.
088900     IF SYM-LONG-CNT (BR-SUB) = ZERO
089000         MOVE 'N' TO PR-AVGLONG-SW (BR-SUB)
089100         GO TO 758-SUM-LONG-LOTS-EXIT.
089200     MOVE 'Y' TO PR-AVGLONG-SW (BR-SUB).
089300     PERFORM 759-SUM-ONE-LONG-LOT THRU 759-SUM-ONE-LONG-LOT-EXIT
089400         VARYING LU-SUB FROM 1 BY 1
089500         UNTIL LU-SUB > SYM-LONG-CNT (BR-SUB).
089600     DIVIDE WS-CUR-UNREAL BY PR-LONG (BR-SUB)
089700         GIVING PR-AVGLONG (BR-SUB) ROUNDED.
089800 758-SUM-LONG-LOTS-EXIT.
089900     EXIT.
090000***************************************************************
090100* 759-SUM-ONE-LONG-LOT                                        *
090200***************************************************************
090300 759-SUM-ONE-LONG-LOT.
090400     ADD LNG-QTY (BR-SUB, LU-SUB) TO PR-LONG (BR-SUB).
090500     ADD LNG-QTY (BR-SUB, LU-SUB) * LNG-PRICE (BR-SUB, LU-SUB)
090600         TO WS-CUR-UNREAL.
090700 759-SUM-ONE-LONG-LOT-EXIT.
090800     EXIT.
090900***************************************************************
091000* 760-SUM-SHORT-LOTS                                          *
091100***************************************************************
091200 760-SUM-SHORT-LOTS.
091300     MOVE ZERO TO PR-SHORT (BR-SUB).
091400     MOVE ZERO TO WS-CUR-UNREAL.
091500     IF SYM-SHORT-CNT (BR-SUB) = ZERO
091600         MOVE 'N' TO PR-AVGSHORT-SW (BR-SUB)
091700         GO TO 760-SUM-SHORT-LOTS-EXIT.
091800     MOVE 'Y' TO PR-AVGSHORT-SW (BR-SUB).
091900     PERFORM 761-SUM-ONE-SHORT-LOT THRU 761-SUM-ONE-SHORT-LOT-EXIT
092000         VARYING SU-SUB FROM 1 BY 1
092100         UNTIL SU-SUB > SYM-SHORT-CNT (BR-SUB).
092200     DIVIDE WS-CUR-UNREAL BY PR-SHORT (BR-SUB)
092300         GIVING PR-AVGSHORT (BR-SUB) ROUNDED.
092400 760-SUM-SHORT-LOTS-EXIT.
092500     EXIT.
092600***************************************************************
092700* 761-SUM-ONE-SHORT-LOT                                       *
092800***************************************************************
092900 761-SUM-ONE-SHORT-LOT.
093000     ADD SHT-QTY (BR-SUB, SU-SUB) TO PR-SHORT (BR-SUB).
093100     ADD SHT-QTY (BR-SUB, SU-SUB) * SHT-PRICE (BR-SUB, SU-SUB)
093200         TO WS-CUR-UNREAL.
093300 761-SUM-ONE-SHORT-LOT-EXIT.
093400     EXIT.
093500***************************************************************
093600* 754-SORT-SYM-ROWS                                           *
093700*   STABLE INSERTION SORT, DESCENDING BY ABSOLUTE GROSS PnL.     *
093800***************************************************************
093900 754-SORT-SYM-ROWS.
094000     IF RPT-SYM-ROW-COUNT < 2
094100         GO TO 754-SORT-SYM-ROWS-EXIT.
094200     PERFORM 755-SYM-OUTER-PASS THRU 755-SYM-OUTER-PASS-EXIT
094300         VARYING BR-SUB FROM 2 BY 1
094400         UNTIL BR-SUB > RPT-SYM-ROW-COUNT.
094500 754-SORT-SYM-ROWS-EXIT.
094600     EXIT.
094700***************************************************************
094800* 755-SYM-OUTER-PASS                                          *
094900***************************************************************
095000 755-SYM-OUTER-PASS.
095100     MOVE RPT-SYM-ROW (BR-SUB) TO WS-HOLD-SYM-ROW.
095200     MOVE BR-SUB TO WS-RD-SUB.
095300 755-SLIDE.
095400     IF WS-RD-SUB < 2
095500         GO TO 755-PLACE.
095600     IF RR-ABS-GROSS (WS-RD-SUB - 1) IS GREATER THAN OR EQUAL TO
095700         HD-ABS-GROSS
095800         GO TO 755-PLACE.
095900     MOVE RPT-SYM-ROW (WS-RD-SUB - 1) TO RPT-SYM-ROW (WS-RD-SUB).
096000     SUBTRACT 1 FROM WS-RD-SUB.
096100     GO TO 755-SLIDE.
096200 755-PLACE.
096300     MOVE WS-HOLD-SYM-ROW TO RPT-SYM-ROW (WS-RD-SUB).
096400 755-SYM-OUTER-PASS-EXIT.
096500     EXIT.
096600***************************************************************
096700* 756-SORT-POS-ROWS                                           *
096800*   STABLE INSERTION SORT, DESCENDING BY ABSOLUTE NET QTY.       *
096900***************************************************************
097000 756-SORT-POS-ROWS.
097100     IF RPT-POS-ROW-COUNT < 2
097200         GO TO 756-SORT-POS-ROWS-EXIT.
097300     PERFORM 757-POS-OUTER-PASS THRU 757-POS-OUTER-PASS-EXIT
097400         VARYING BR-SUB FROM 2 BY 1
097500         UNTIL BR-SUB > RPT-POS-ROW-COUNT.
097600 756-SORT-POS-ROWS-EXIT.
097700     EXIT.
097800***************************************************************
097900* 757-POS-OUTER-PASS                                          *
098000***************************************************************
098100 757-POS-OUTER-PASS.
098200     MOVE RPT-POS-ROW (BR-SUB) TO WS-HOLD-POS-ROW.
098300     MOVE BR-SUB TO WS-RD-SUB.
098400 757-SLIDE.
098500     IF WS-RD-SUB < 2
098600         GO TO 757-PLACE.
098700     IF PR-ABS-NET (WS-RD-SUB - 1) IS GREATER THAN OR EQUAL TO
098800         HD-P-ABS-NET
098900         GO TO 757-PLACE.
099000     MOVE RPT-POS-ROW (WS-RD-SUB - 1) TO RPT-POS-ROW (WS-RD-SUB).
099100     SUBTRACT 1 FROM WS-RD-SUB.
099200     GO TO 757-SLIDE.
099300 757-PLACE.
099400     MOVE WS-HOLD-POS-ROW TO RPT-POS-ROW (WS-RD-SUB).
099500 757-POS-OUTER-PASS-EXIT.
099600     EXIT.
099700***************************************************************
099800* 800-PRINT-PNL-RPT                                           *
099900***************************************************************
100000 800-PRINT-PNL-RPT.
100100     WRITE RPT-LINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
100200     WRITE RPT-LINE FROM RPT-EQUALS-LINE AFTER ADVANCING 1.
100300     ADD WS-PORT-REALIZED WS-PORT-UNREAL GIVING WS-LOT-UNREAL.
100400     COMPUTE WS-FMT-SIGNED2-AREA ROUNDED = WS-LOT-UNREAL.
100500     MOVE WS-FMT-SIGNED2-ALPHA TO TL-GROSS.
100600     WRITE RPT-LINE FROM RPT-TOTAL-LINE AFTER ADVANCING 2.
100700     WRITE RPT-LINE FROM RPT-BLANK-LINE AFTER ADVANCING 1.
100800     WRITE RPT-LINE FROM RPT-BREAKDOWN-HDR1 AFTER ADVANCING 1.
100900     WRITE RPT-LINE FROM RPT-BREAKDOWN-HDR2 AFTER ADVANCING 1.
101000     WRITE RPT-LINE FROM RPT-DASH-LINE AFTER ADVANCING 1.
101100     PERFORM 810-PRINT-SYM-ROW THRU 810-PRINT-SYM-ROW-EXIT
101200         VARYING BR-SUB FROM 1 BY 1
101300         UNTIL BR-SUB > RPT-SYM-ROW-COUNT.
101400     WRITE RPT-LINE FROM RPT-BLANK-LINE AFTER ADVANCING 1.
101500     WRITE RPT-LINE FROM RPT-METRICS-HDR AFTER ADVANCING 1.
101600     WRITE RPT-LINE FROM RPT-BLANK-LINE AFTER ADVANCING 1.
101700     MOVE WS-WIN-RATE TO WR-PCT.
101800     WRITE RPT-LINE FROM RPT-WINRATE-LINE AFTER ADVANCING 1.
101900     COMPUTE WS-FMT-SIGNED2-AREA ROUNDED = WS-AVG-TRADE-PNL.
102000     MOVE WS-FMT-SIGNED2-ALPHA TO AT-AMT.
102100     WRITE RPT-LINE FROM RPT-AVGTRADE-LINE AFTER ADVANCING 1.
102200     IF PROFIT-FACTOR-IS-INF
102300         MOVE 'INF' TO PF-AMT
102400     ELSE
102500         COMPUTE WS-FMT-PROFIT-AREA ROUNDED = WS-PROFIT-FACTOR-NUM
102600         MOVE WS-FMT-PROFIT-ALPHA TO PF-AMT.
102700     WRITE RPT-LINE FROM RPT-PROFITFACTOR-LINE AFTER ADVANCING 1.
102800     WRITE RPT-LINE FROM RPT-EQUALS-LINE AFTER ADVANCING 2.
102900 800-PRINT-PNL-RPT-EXIT.
103000     EXIT.
103100***************************************************************
103200* 810-PRINT-SYM-ROW                                           *
103300***************************************************************
103400 810-PRINT-SYM-ROW.
103500     MOVE RR-SYMBOL (BR-SUB) TO DL-SYMBOL.
103600     COMPUTE WS-FMT-SIGNED2-AREA ROUNDED = RR-GROSS (BR-SUB).
103700     MOVE WS-FMT-SIGNED2-ALPHA TO DL-GROSS.
103800     WRITE RPT-LINE FROM RPT-SYM-DL AFTER ADVANCING 1.
103900 810-PRINT-SYM-ROW-EXIT.
104000     EXIT.
104100***************************************************************
104200* 850-PRINT-POSITION-RPT                                      *
104300***************************************************************
104400 850-PRINT-POSITION-RPT.
104500     WRITE RPT-LINE FROM RPT-POS-TITLE-LINE AFTER ADVANCING PAGE.
104600     WRITE RPT-LINE FROM RPT-POS-HDR-LINE AFTER ADVANCING 2.
104700     PERFORM 860-PRINT-POS-ROW THRU 860-PRINT-POS-ROW-EXIT
104800         VARYING BR-SUB FROM 1 BY 1
104900         UNTIL BR-SUB > RPT-POS-ROW-COUNT.
105000 850-PRINT-POSITION-RPT-EXIT.
105100     EXIT.
105200***************************************************************
105300* 860-PRINT-POS-ROW                                           *
105400*   "-" IS SHOWN IN PLACE OF ANY VALUE THAT WAS NEVER SET      *
105500*   (NO OPEN LOTS ON THAT SIDE, OR NO LAST TRADE PRICE).        *
105600***************************************************************
105700 860-PRINT-POS-ROW.
105800     MOVE PR-SYMBOL (BR-SUB) TO PDL-SYMBOL.
105900     MOVE PR-NET (BR-SUB) TO WS-FMT-SIGNED-AREA.
106000     MOVE WS-FMT-SIGNED-ALPHA TO PDL-NET.
106100     MOVE PR-LONG (BR-SUB) TO WS-FMT-UNSIGN-AREA.
106200     MOVE WS-FMT-UNSIGN-ALPHA TO PDL-LONG.
106300     MOVE PR-SHORT (BR-SUB) TO WS-FMT-UNSIGN-AREA.
106400     MOVE WS-FMT-UNSIGN-ALPHA TO PDL-SHORT.
106500     IF PR-HAS-LASTPX (BR-SUB)
106600         MOVE PR-LASTPX (BR-SUB) TO WS-FMT-UNSIGN-AREA
106700         MOVE WS-FMT-UNSIGN-ALPHA TO PDL-LASTPX
106800     ELSE
106900         MOVE SPACES TO PDL-LASTPX
107000         MOVE '-' TO PDL-LASTPX (14:1).
107100     IF PR-HAS-AVGLONG (BR-SUB)
107200         MOVE PR-AVGLONG (BR-SUB) TO WS-FMT-UNSIGN-AREA
107300         MOVE WS-FMT-UNSIGN-ALPHA TO PDL-AVGLONG
107400     ELSE
107500         MOVE SPACES TO PDL-AVGLONG
107600         MOVE '-' TO PDL-AVGLONG (14:1).
107700     IF PR-HAS-AVGSHORT (BR-SUB)
107800         MOVE PR-AVGSHORT (BR-SUB) TO WS-FMT-UNSIGN-AREA
107900         MOVE WS-FMT-UNSIGN-ALPHA TO PDL-AVGSHORT
108000     ELSE
108100         MOVE SPACES TO PDL-AVGSHORT
108200         MOVE '-' TO PDL-AVGSHORT (14:1).
108300     WRITE RPT-LINE FROM RPT-POS-DL AFTER ADVANCING 1.
108400 860-PRINT-POS-ROW-EXIT.
108500     EXIT.
108600***************************************************************
108700* 800-READ-FILL-FILE                                          *
108800***************************************************************
108900 800-READ-FILL-FILE SECTION.
109000 805-START.
109100     READ FILL-FILE
109200         AT END MOVE 'YES' TO WS-EOF-FILL-SW.
109300 800-READ-FILL-FILE-EXIT.
109400     EXIT.
109500***************************************************************
109600* 550-DISPLAY-PROG-DIAG                                       *
109700*   END OF RUN DIAGNOSTICS, IN THE SHOP'S STANDARD FORM.         *
109800***************************************************************
109900 550-DISPLAY-PROG-DIAG SECTION.
110000 555-START.
110100     DISPLAY 'PNLENRPT - RUN DIAGNOSTICS'.
110200     DISPLAY 'INITIAL POSITIONS READ ... ' WS-POS-RD-CTR.
110300     DISPLAY 'FILLS REPLAYED ........... ' WS-FILL-RD-CTR.
110400     DISPLAY 'TIMESERIES ROWS WRITTEN .. ' WS-TS-WRTN-CTR.
110500     DISPLAY 'SYMBOLS SEEN .............. ' SYM-COUNT.
110600 550-DISPLAY-PROG-DIAG-EXIT.
110700     EXIT.
110800***************************************************************
110900* 980-ABORT-RUN                                               *
111000*   AN INITIAL-POSITION VALIDATION FAILURE STOPS THE WHOLE RUN *
111100*   COLD - NO TIMESERIES, NO REPORTS.                          *
111200***************************************************************
111300 980-ABORT-RUN SECTION.
111400 985-START.
111500     DISPLAY 'PNLENRPT - RUN ABORTED'.
111600     DISPLAY WS-ABORT-MSG.
111700     MOVE 16 TO RETURN-CODE.
111800 980-ABORT-RUN-EXIT.
111900     EXIT.
