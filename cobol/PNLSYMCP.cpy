000100***************************************************************
000200*    COPYBOOK ...... PNLSYMCP                                 *
000300*    DESCRIPTION .... IN-MEMORY SYMBOL STATE TABLE - ONE ENTRY *
000400*                     PER SYMBOL SEEN SO FAR IN THE RUN,       *
000500*                     CARRYING THE OPEN LONG/SHORT LOT QUEUES  *
000600*                     AND THE RUNNING REALIZED TOTAL           *
000700*    USED BY ........ PNLENRPT                                 *
000800***************************************************************
000900*  06-14-89  TMH   INITIAL RELEASE - CARD 0941 - 10 SYMBOLS,   *
001000*                  10 LOTS PER SIDE                           *
001100*  11-11-96  RFC   WIDENED TO 25 SYMBOLS / 20 LOTS - CARD 3310 *
001150*  04-18-01  PLW   ADDED SYM-UNREAL, BOUNDED TABLE WITH AN ODO  *
001160*                  SO SEARCH NO LONGER WALKS EMPTY SLOTS -4602 *
001200***************************************************************
001300 01  SYM-STATE-TBL.
001400     05  SYM-COUNT             PIC 9(03)     COMP VALUE ZERO.
001500     05  SYM-ENTRY  OCCURS 1 TO 25 TIMES
001510                    DEPENDING ON SYM-COUNT
001520                    INDEXED BY SYM-IDX.
001600         10  SYM-CODE          PIC X(10).
001700         10  SYM-LAST-PX       PIC 9(07)V9(04).
001800         10  SYM-LAST-PX-SW    PIC X         VALUE 'N'.
001900             88  SYM-HAS-LAST-PX             VALUE 'Y'.
002000         10  SYM-REALIZED      PIC S9(09)V9(04).
002010         10  SYM-UNREAL        PIC S9(09)V9(04).
002100         10  SYM-LONG-CNT      PIC 9(02)     COMP VALUE ZERO.
002200         10  SYM-LONG-LOT  OCCURS 20 TIMES  INDEXED BY LNG-IDX.
002300             15  LNG-QTY       PIC 9(07)V9(04).
002400             15  LNG-PRICE     PIC 9(07)V9(04).
002500             15  LNG-TS        PIC X(19).
002600             15  FILLER        PIC X(05).
002700         10  SYM-SHORT-CNT     PIC 9(02)     COMP VALUE ZERO.
002800         10  SYM-SHORT-LOT  OCCURS 20 TIMES  INDEXED BY SHT-IDX.
002900             15  SHT-QTY       PIC 9(07)V9(04).
003000             15  SHT-PRICE     PIC 9(07)V9(04).
003100             15  SHT-TS        PIC X(19).
003200             15  FILLER        PIC X(05).
003300         10  FILLER            PIC X(10).
003400     05  FILLER                PIC X(10).
