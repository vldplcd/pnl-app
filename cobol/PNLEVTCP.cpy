000100***************************************************************
000200*    COPYBOOK ...... PNLEVTCP                                 *
000300*    DESCRIPTION .... ORDER EVENT LOG RECORD - ONE ROW PER     *
000400*                     ORDER-LIFECYCLE STATE TRANSITION ON THE  *
000500*                     DAILY ORDER EVENT EXTRACT                *
000600*    USED BY ........ PNLORDVL                                *
000700***************************************************************
000800*  06-14-89  TMH   INITIAL RELEASE - CARD 0941                *
000900*  03-02-94  RFC   WIDENED EVT-ORDER-ID-IN 16 TO 20 - CARD 2203*
001000*  09-30-99  PLW   Y2K - EVT-TS-IN CARRIES 4-DIGIT YEAR NOW    *
001100***************************************************************
001200 01  ORDER-EVENT-REC.
001300     05  EVT-TS-IN             PIC X(19).
001400     05  EVT-ACTION-IN         PIC X(10).
001500     05  EVT-ORDER-ID-IN       PIC X(20).
001600     05  EVT-PRODUCT-IN        PIC X(10).
001700     05  EVT-SIDE-IN           PIC X(04).
001800     05  EVT-TRADE-PX-IN       PIC X(11).
001900     05  EVT-TRADE-PX-NUM  REDEFINES  EVT-TRADE-PX-IN
002000                               PIC 9(07)V9(04).
002100     05  EVT-TRADE-AMT-IN      PIC X(11).
002200     05  EVT-TRADE-AMT-NUM  REDEFINES  EVT-TRADE-AMT-IN
002300                               PIC 9(07)V9(04).
002400     05  FILLER                PIC X(15).
